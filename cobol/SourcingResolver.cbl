000100******************************************************************
000200* This program resolves the warehouse shortlist for one line
000300*    item.  It is CALLed by ATP-AVAIL-CHECK once per item, after
000400*    the customer's region and the item's part marking are known,
000500*    and returns an ordered list of candidate warehouse id's for
000600*    ATP-ITEM-ALLOCATOR to try in turn.
000700*
000800*    The cascade tries three passes before giving up, then falls
000900*    all the way back to the global warehouse:
001000*       TIER 1 - region, order type and part marking all match.
001100*       TIER 2 - region and order type match a rule marked NONE;
001200*                the request's own part marking is not looked at,
001300*                so a rule written without one serves every
001400*                marking in that region/order-type.
001500*       TIER 3 - the RULE is written for every region (blank or
001600*                "*ANY*"), STANDARD order type, NONE marking - the
001700*                request's region and order type are ignored here.
001800*       FALLBACK - nothing matched anywhere: send the whole order
001900*                to WH-GLOBAL so it never goes out with zero
002000*                candidates.
002100*
002200******************************************************************
002300 IDENTIFICATION              DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 ATP-SOURCING-RESOLVER.
002600 AUTHOR.                     M PETROSYAN.
002700 INSTALLATION.               FULFILLMENT SYSTEMS - DISTRIBUTION.
002800 DATE-WRITTEN.               06/05/90.
002900 DATE-COMPILED.
003000 SECURITY.                   NON-CONFIDENTIAL.
003100*-----------------------------------------------------------------
003200*    CHANGE LOG
003300*-----------------------------------------------------------------
003400*    06/05/90  MP  0000  ORIGINAL PROGRAM - REGION/ORDER-TYPE/
003500*                        PART-MARKING THREE TIER LOOKUP SPLIT OUT
003600*                        OF THE OLD INLINE ATP LOGIC.
003700*    03/11/91  MP  0004  TIER 2 NO LONGER REQUIRES AN EXACT
003800*                        PART-MARKING MATCH - A RULE WRITTEN
003900*                        WITHOUT ONE NOW COVERS ANY MARKING.
004000*    08/22/92  RH  0009  TIER 3 FORCES ORDER TYPE TO STANDARD -
004100*                        RUSH AND BACKORDER REQUESTS NO LONGER
004200*                        FALL THROUGH WITH ZERO WAREHOUSES.
004300*    01/14/94  RH  0013  STOPS SCANNING A TIER AS SOON AS A RULE
004400*                        MATCHES - WAS WALKING THE WHOLE TABLE
004500*                        EVERY CALL REGARDLESS OF HITS.
004600*    07/30/95  DO  0017  WAREHOUSE LIST OUTPUT WIDENED FROM 6 TO
004700*                        8 SLOTS TO MATCH THE RULE MASTER CHANGE.
004800*    10/08/98  DO  0021  Y2K REMEDIATION - NO DATE FIELDS HANDLED
004900*                        IN THIS MODULE, LOGGED AS REVIEWED ONLY.
005000*    09/25/02  PK  0024  NO RULE MATCHED ANY TIER NOW FALLS BACK
005100*                        TO A ONE-WAREHOUSE LIST (WH-GLOBAL)
005200*                        INSTEAD OF RETURNING ZERO CANDIDATES TO
005300*                        THE CALLER.
005400*    04/18/06  SC  0031  TIER 3 WAS MATCHING ON THE REQUEST'S OWN
005500*                        REGION INSTEAD OF THE RULE'S - A REGIONAL
005600*                        RULE WAS WINNING THE GLOBAL-DEFAULT SLOT.
005700*                        TIER 3 NOW REQUIRES THE RULE ITSELF TO
005800*                        CARRY A BLANK OR "*ANY*" REGION, AND
005900*                        TIER 2 NOW REQUIRES THE RULE'S MARKING
006000*                        TO BE NONE, NOT JUST REGION/ORDER-TYPE.
006100*    02/19/09  SC  0036  A BLANK REGION OR ORDER TYPE ON THE
006200*                        REQUEST WAS GOING BACK WITH ZERO
006300*                        WAREHOUSES BEFORE THE TIER CASCADE EVER
006400*                        RAN - NOW IT FALLS THROUGH THE CASCADE
006500*                        LIKE ANY OTHER NON-MATCH AND PICKS UP
006600*                        THE WH-GLOBAL FALLBACK, PER THE
006700*                        ORIGINAL 0024 INTENT.
006800*-----------------------------------------------------------------
006900 ENVIRONMENT                 DIVISION.
007000*-----------------------------------------------------------------
007100 CONFIGURATION               SECTION.
007200 SOURCE-COMPUTER.            IBM-370.
007300 OBJECT-COMPUTER.            IBM-370.
007400 SPECIAL-NAMES.
007500     C01                     IS TOP-OF-FORM
007600     UPSI-0                  IS SOURCING-RERUN-SW.
007700*-----------------------------------------------------------------
007800 DATA                        DIVISION.
007900*-----------------------------------------------------------------
008000 WORKING-STORAGE             SECTION.
008100 01  SWITCHES.
008200     05  RULE-FOUND-SW           PIC X(01) VALUE "N".
008300         88  RULE-FOUND                    VALUE "Y".
008400         88  RULE-NOT-FOUND                VALUE "N".
008500     05  FILLER                   PIC X(01).
008600
008700 77  WS-SLOT-SUB                 PIC 9(02) COMP.
008800
008900*-----------------------------------------------------------------
009000*    STANDARD ORDER TYPE LITERAL - REDEFINED AS A ONE-CHAR SCAN
009100*    VIEW SOLELY SO THE BLANK-SLOT CHECK BELOW (COMMON TO EVERY
009200*    TABLE WALK IN THIS SHOP) HAS A FILLER-BACKED 01 TO SIT IN.
009300*-----------------------------------------------------------------
009400 01  WS-STANDARD-TYPE-AREA.
009500     05  WS-STANDARD-TYPE        PIC X(10) VALUE "STANDARD".
009600     05  FILLER                  PIC X(02).
009700 01  WS-STANDARD-TYPE-SCAN REDEFINES WS-STANDARD-TYPE-AREA.
009800     05  WS-STANDARD-TYPE-CHAR   PIC X(01) OCCURS 12 TIMES.
009900
010000*-----------------------------------------------------------------
010100*    REGION-IN SCAN VIEW - REDEFINED AS A ONE-CHAR TABLE SO A
010200*    BLANK REGION ON THE REQUEST CAN BE SPOTTED ON SIGHT.  PER
010300*    0036 THIS NO LONGER SHORT-CIRCUITS THE TIER CASCADE - A
010400*    BLANK REGION SIMPLY RIDES THE CASCADE LIKE ANY OTHER
010500*    NON-MATCH - BUT THE SCAN VIEW STAYS FOR THE NEXT PROGRAMMER
010600*    WHO NEEDS TO TRACE A BLANK-REQUEST CALL THROUGH THIS MODULE.
010700*-----------------------------------------------------------------
010800 01  WS-REGION-CHECK-AREA.
010900     05  WS-REGION-CHECK-TEXT    PIC X(10).
011000     05  FILLER                   PIC X(01).
011100 01  WS-REGION-CHECK-SCAN REDEFINES WS-REGION-CHECK-AREA.
011200     05  WS-REGION-CHECK-CHAR    PIC X(01) OCCURS 10 TIMES.
011300
011400*-----------------------------------------------------------------
011500*    ORDER-TYPE-IN SCAN VIEW - SAME IDIOM, FOR A BLANK ORDER
011600*    TYPE ON THE REQUEST.  SEE 0036 ABOVE.
011700*-----------------------------------------------------------------
011800 01  WS-ORDER-TYPE-CHECK-AREA.
011900     05  WS-ORDER-TYPE-CHECK-TEXT    PIC X(10).
012000     05  FILLER                       PIC X(01).
012100 01  WS-ORDER-TYPE-CHECK-SCAN REDEFINES WS-ORDER-TYPE-CHECK-AREA.
012200     05  WS-ORDER-TYPE-CHECK-CHAR    PIC X(01) OCCURS 10 TIMES.
012300
012400*-----------------------------------------------------------------
012500*    "NONE" MARKING LITERAL AND THE "*ANY*" WILDCARD-REGION
012600*    LITERAL - TIER 2 ONLY TAKES A RULE MARKED NONE, TIER 3 ONLY
012700*    TAKES A RULE WRITTEN FOR EVERY REGION, SO BOTH ARE COMPARED
012800*    AGAINST THE RULE ROW RATHER THAN AGAINST THE REQUEST.
012900*-----------------------------------------------------------------
013000 77  WS-NONE-MARKING             PIC X(10) VALUE "NONE".
013100 77  WS-ANY-REGION-LITERAL       PIC X(10) VALUE "*ANY*".
013200 77  WS-GLOBAL-WAREHOUSE         PIC X(10) VALUE "WH-GLOBAL".
013300******************************************************************
013400 LINKAGE                     SECTION.
013500*-----------------------------------------------------------------
013600 01  SRR-PARM-AREA.
013700     05  SRR-REGION-IN           PIC X(10).
013800     05  SRR-ORDER-TYPE-IN       PIC X(10).
013900     05  SRR-PART-MARKING-IN     PIC X(10).
014000     05  SRR-WH-COUNT-OUT        PIC 9(02) COMP.
014100     05  SRR-WAREHOUSE-ID-OUT    PIC X(10) OCCURS 8 TIMES.
014200     05  FILLER              PIC X(04).
014300
014400 COPY 'AtpTables.cpy'.
014500
014600******************************************************************
014700 PROCEDURE                   DIVISION USING SRR-PARM-AREA
014800                                        SOURCING-RULE-TABLE-AREA.
014900*-----------------------------------------------------------------
015000 100-RESOLVE-SOURCING-RULE.
015100     MOVE     ZERO                TO SRR-WH-COUNT-OUT.
015200     MOVE     SPACES              TO SRR-WAREHOUSE-ID-OUT(1)
015300                                      SRR-WAREHOUSE-ID-OUT(2)
015400                                      SRR-WAREHOUSE-ID-OUT(3)
015500                                      SRR-WAREHOUSE-ID-OUT(4)
015600                                      SRR-WAREHOUSE-ID-OUT(5)
015700                                      SRR-WAREHOUSE-ID-OUT(6)
015800                                      SRR-WAREHOUSE-ID-OUT(7)
015900                                      SRR-WAREHOUSE-ID-OUT(8).
016000
016100     MOVE     "N"                 TO RULE-FOUND-SW.
016200     MOVE     SRR-REGION-IN       TO WS-REGION-CHECK-TEXT.
016300     MOVE     SRR-ORDER-TYPE-IN   TO WS-ORDER-TYPE-CHECK-TEXT.
016400*    SC  10/02/08  0089  A BLANK REGION OR ORDER TYPE ON THE
016500*                        REQUEST USED TO GO BACK WITH ZERO
016600*                        WAREHOUSES BEFORE THE TIER CASCADE
016700*                        EVEN RAN.  A BLANK REQUEST SIMPLY WON'T
016800*                        MATCH TIER 1 OR TIER 2 ON ITS OWN, SO
016900*                        NOW IT FALLS THROUGH THE CASCADE LIKE
017000*                        ANY OTHER NON-MATCH AND PICKS UP THE
017100*                        ONE-WAREHOUSE WH-GLOBAL FALLBACK BELOW.
017200
017300     PERFORM  200-SCAN-TIER-1
017400             THRU 200-SCAN-TIER-1-EXIT
017500             VARYING SRC-IDX FROM 1 BY 1
017600             UNTIL SRC-IDX > SOURCING-RULE-COUNT
017700             OR RULE-FOUND.
017800
017900     IF RULE-NOT-FOUND
018000         PERFORM 200-SCAN-TIER-2
018100                 THRU 200-SCAN-TIER-2-EXIT
018200                 VARYING SRC-IDX FROM 1 BY 1
018300                 UNTIL SRC-IDX > SOURCING-RULE-COUNT
018400                 OR RULE-FOUND
018500     END-IF.
018600
018700     IF RULE-NOT-FOUND
018800         PERFORM 200-SCAN-TIER-3
018900                 THRU 200-SCAN-TIER-3-EXIT
019000                 VARYING SRC-IDX FROM 1 BY 1
019100                 UNTIL SRC-IDX > SOURCING-RULE-COUNT
019200                 OR RULE-FOUND
019300     END-IF.
019400
019500     IF RULE-NOT-FOUND
019600         MOVE 1                  TO SRR-WH-COUNT-OUT
019700         MOVE WS-GLOBAL-WAREHOUSE
019800                 TO SRR-WAREHOUSE-ID-OUT(1)
019900     END-IF.
020000
020100     GOBACK.
020200
020300******************************************************************
020400* TIER 1 - region, order type, and part marking all must match
020500* the request exactly.
020600*-----------------------------------------------------------------
020700 200-SCAN-TIER-1.
020800     IF SRC-REGION(SRC-IDX)       = SRR-REGION-IN
020900        AND SRC-ORDER-TYPE(SRC-IDX)  = SRR-ORDER-TYPE-IN
021000        AND SRC-PART-MARKING(SRC-IDX) = SRR-PART-MARKING-IN
021100         PERFORM 300-COPY-WAREHOUSE-LIST
021200         MOVE "Y"                 TO RULE-FOUND-SW
021300     END-IF.
021400 200-SCAN-TIER-1-EXIT.
021500     EXIT.
021600
021700*-----------------------------------------------------------------
021800* TIER 2 - region and order type match; the rule's own part
021900* marking is not compared against the request at all.
022000*-----------------------------------------------------------------
022100 200-SCAN-TIER-2.
022200     IF SRC-REGION(SRC-IDX)       = SRR-REGION-IN
022300        AND SRC-ORDER-TYPE(SRC-IDX)  = SRR-ORDER-TYPE-IN
022400        AND SRC-PART-MARKING(SRC-IDX) = WS-NONE-MARKING
022500         PERFORM 300-COPY-WAREHOUSE-LIST
022600         MOVE "Y"                 TO RULE-FOUND-SW
022700     END-IF.
022800 200-SCAN-TIER-2-EXIT.
022900     EXIT.
023000
023100*-----------------------------------------------------------------
023200* TIER 3 - the rule itself must be written for every region
023300* (blank or "*ANY*"), marked STANDARD/NONE - the request's own
023400* region and order type are not looked at here at all.
023500*-----------------------------------------------------------------
023600 200-SCAN-TIER-3.
023700     IF (SRC-REGION(SRC-IDX)       = SPACES
023800        OR SRC-REGION(SRC-IDX)     = WS-ANY-REGION-LITERAL)
023900        AND SRC-ORDER-TYPE(SRC-IDX)  = WS-STANDARD-TYPE
024000        AND SRC-PART-MARKING(SRC-IDX) = WS-NONE-MARKING
024100         PERFORM 300-COPY-WAREHOUSE-LIST
024200         MOVE "Y"                 TO RULE-FOUND-SW
024300     END-IF.
024400 200-SCAN-TIER-3-EXIT.
024500     EXIT.
024600
024700******************************************************************
024800 300-COPY-WAREHOUSE-LIST.
024900     MOVE     SRC-WH-COUNT(SRC-IDX)   TO SRR-WH-COUNT-OUT.
025000     PERFORM  400-COPY-ONE-SLOT
025100             THRU 400-COPY-ONE-SLOT-EXIT
025200             VARYING WS-SLOT-SUB FROM 1 BY 1
025300             UNTIL WS-SLOT-SUB > SRR-WH-COUNT-OUT.
025400
025500*-----------------------------------------------------------------
025600 400-COPY-ONE-SLOT.
025700     MOVE     SRC-WAREHOUSE-ID(SRC-IDX, WS-SLOT-SUB)
025800             TO SRR-WAREHOUSE-ID-OUT(WS-SLOT-SUB).
025900 400-COPY-ONE-SLOT-EXIT.
026000     EXIT.
