000100******************************************************************
000200* This program allocates one line item against the warehouse
000300*    shortlist handed to it by ATP-SOURCING-RESOLVER.  It walks
000400*    the list in order and stops at the FIRST warehouse carrying
000500*    any stock of the part at all, even if that warehouse cannot
000600*    cover the whole line - a partial confirmation is never
000700*    topped up from a later warehouse (first-fit, not best-fit,
000800*    and not full-fit).  If the original part has zero stock in
000900*    every preferred warehouse, it walks the part's substitutes
001000*    in file order, trying each against the same warehouse list,
001100*    and stops at the first one that draws any stock, before
001200*    giving up.  A confirmed quantity always carries a ship date
001300*    of the run date plus the fulfilling warehouse's lead time.
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 ATP-ITEM-ALLOCATOR.
001900 AUTHOR.                     M PETROSYAN.
002000 INSTALLATION.               FULFILLMENT SYSTEMS - DISTRIBUTION.
002100 DATE-WRITTEN.               04/02/87.
002200 DATE-COMPILED.
002300 SECURITY.                   NON-CONFIDENTIAL.
002400*-----------------------------------------------------------------
002500*    CHANGE LOG
002600*-----------------------------------------------------------------
002700*    04/02/87  MP  0000  ORIGINAL PROGRAM - FIRST-FIT ALLOCATION
002800*                        AGAINST A SINGLE WAREHOUSE.
002900*    09/14/87  MP  0008  EXTENDED TO WALK A WAREHOUSE LIST RATHER
003000*                        THAN ONE FIXED WAREHOUSE.
003100*    02/02/88  RH  0015  SHIP DATE NOW COMPUTED HERE (WAS LEFT TO
003200*                        THE CALLER, WHO OFTEN FORGOT TO ROLL THE
003300*                        MONTH ON A 28/30/31 BOUNDARY).
003400*    11/19/88  RH  0021  LEAP YEAR ADDED TO THE FEBRUARY ROLLOVER
003500*                        CHECK - WAS SHIPPING FEB 29 ON COMMON
003600*                        YEARS.
003700*    06/05/90  DO  0028  SUBSTITUTE-PART RETRY ADDED - ONLY FIRED
003800*                        WHEN THE ORIGINAL PART CONFIRMS ZERO.
003900*    03/11/91  DO  0031  SUBSTITUTE RETRY NOW REUSES THE ORIGINAL
004000*                        PART'S WAREHOUSE LIST PER ENG MEMO,
004100*                        RATHER THAN RE-RESOLVING SOURCING.
004200*    08/22/92  MP  0036  INVENTORY NOW REDUCED AS EACH WAREHOUSE
004300*                        IS DRAWN FROM, NOT JUST AT TOTAL OF ALL
004400*                        WAREHOUSES - TWO ITEMS IN ONE ORDER
004500*                        COULD OVER-ALLOCATE THE SAME WAREHOUSE.
004600*    01/14/94  RH  0041  SHIP DATE NOW KEYED OFF THE FIRST
004700*                        WAREHOUSE THAT ACTUALLY SHIPS STOCK, NOT
004800*                        THE FIRST WAREHOUSE IN THE LIST.
004900*    10/08/98  DO  0047  Y2K REMEDIATION - RUN DATE AND SHIP DATE
005000*                        NOW CARRIED AS 4-DIGIT YEAR THROUGHOUT,
005100*                        CENTURY ROLLOVER VERIFIED ON 12/31/99.
005200*    01/06/99  DO  0048  Y2K - LEAP YEAR TEST CORRECTED TO HANDLE
005300*                        THE YEAR 2000 ITSELF (DIVISIBLE BY 400).
005400*    09/25/02  PK  0054  MESSAGE TEXT NOW DISTINGUISHES A PLAIN
005500*                        CONFIRM FROM A SUBSTITUTE-PART CONFIRM.
005600*    04/18/06  SC  0059  FIRST WAREHOUSE WITH ANY STOCK NOW ENDS
005700*                        THE SEARCH EVEN WHEN IT ONLY PARTIALLY
005800*                        COVERS THE LINE - WAS WRONGLY TOPPING UP
005900*                        FROM A SECOND WAREHOUSE, DOUBLE-SHIPPING
006000*                        SOME ORDERS AGAINST THE SOURCING RULE'S
006100*                        INTENT.  MESSAGE TEXT SPELLED OUT IN
006200*                        FULL (FULFILLED / PARTIALLY FULFILLED /
006300*                        FULFILLED WITH SUBSTITUTE xxx / NO STOCK
006400*                        AVAILABLE) TO MATCH WHAT THE ORDER DESK
006500*                        ASKED TO SEE ON THE RESULTS FEED INSTEAD
006600*                        OF A BARE CODE.
006700*    02/19/09  SC  0062  SUBSTITUTE RETRY NOW WALKS EVERY ROW THE
006800*                        SUBSTITUTION MASTER CARRIES FOR THE
006900*                        ORIGINAL PART, IN FILE ORDER, STOPPING AT
007000*                        THE FIRST ONE THAT DRAWS STOCK - WAS ONLY
007100*                        EVER TRYING THE FIRST MATCHING ROW AND
007200*                        GIVING UP IF IT CAME UP DRY.
007300*-----------------------------------------------------------------
007400 ENVIRONMENT                 DIVISION.
007500*-----------------------------------------------------------------
007600 CONFIGURATION               SECTION.
007700 SOURCE-COMPUTER.            IBM-370.
007800 OBJECT-COMPUTER.            IBM-370.
007900 SPECIAL-NAMES.
008000     C01                     IS TOP-OF-FORM
008100     UPSI-0                  IS ALLOCATOR-RERUN-SW.
008200*-----------------------------------------------------------------
008300 DATA                        DIVISION.
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE             SECTION.
008600 01  SWITCHES.
008700     05  SATISFIED-SW            PIC X(01) VALUE "N".
008800         88  FULLY-SATISFIED                VALUE "Y".
008900         88  NOT-YET-SATISFIED              VALUE "N".
009000     05  SUBSTITUTE-FOUND-SW      PIC X(01) VALUE "N".
009100         88  SUBSTITUTE-FOUND                VALUE "Y".
009200     05  FILLER                   PIC X(01).
009300
009400 01  WS-ALLOC-COUNTERS.
009500     05  WS-WH-LIST-SUB          PIC 9(02) COMP.
009600     05  WS-REMAINING-QTY        PIC 9(07) COMP.
009700     05  WS-TAKE-QTY              PIC 9(07) COMP.
009800     05  WS-DAYS-LEFT-TO-ADD      PIC 9(03) COMP.
009900     05  FILLER                   PIC X(01).
010000
010100 77  WS-SUBSTITUTE-ID              PIC X(10).
010200
010300*-----------------------------------------------------------------
010400*    DAYS-IN-MONTH TABLE - SAME FILLER/REDEFINES IDIOM THE
010500*    INVENTORY REPORTS USED FOR THE WEEKDAY NAME TABLE, BUILT
010600*    HERE FOR THE SHIP-DATE ROLLOVER INSTEAD.
010700*-----------------------------------------------------------------
010800 01  DAYS-IN-MONTH-RECORD.
010900     05  FILLER                  PIC 9(02) VALUE 31.
011000     05  FILLER                  PIC 9(02) VALUE 28.
011100     05  FILLER                  PIC 9(02) VALUE 31.
011200     05  FILLER                  PIC 9(02) VALUE 30.
011300     05  FILLER                  PIC 9(02) VALUE 31.
011400     05  FILLER                  PIC 9(02) VALUE 30.
011500     05  FILLER                  PIC 9(02) VALUE 31.
011600     05  FILLER                  PIC 9(02) VALUE 31.
011700     05  FILLER                  PIC 9(02) VALUE 30.
011800     05  FILLER                  PIC 9(02) VALUE 31.
011900     05  FILLER                  PIC 9(02) VALUE 30.
012000     05  FILLER                  PIC 9(02) VALUE 31.
012100 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-RECORD.
012200     05  DAYS-IN-MONTH           PIC 9(02) OCCURS 12 TIMES.
012300
012400*-----------------------------------------------------------------
012500*    SHIP DATE WORK AREA - FLAT FIELD PLUS A BROKEN-OUT VIEW FOR
012600*    THE ROLLOVER ARITHMETIC.
012700*-----------------------------------------------------------------
012800 01  WS-SHIP-DATE-AREA.
012900     05  WS-SHIP-DATE             PIC 9(08).
013000     05  FILLER                   PIC X(02).
013100 01  WS-SHIP-DATE-BRK REDEFINES WS-SHIP-DATE-AREA.
013200     05  WS-SHIP-YEAR             PIC 9(04).
013300     05  WS-SHIP-MONTH            PIC 9(02).
013400     05  WS-SHIP-DAY              PIC 9(02).
013500
013600 01  WS-LEAP-YEAR-CHECK-AREA.
013700     05  WS-LEAP-QUOT-4           PIC 9(04) COMP.
013800     05  WS-LEAP-REM-4            PIC 9(04) COMP.
013900     05  WS-LEAP-QUOT-100         PIC 9(04) COMP.
014000     05  WS-LEAP-REM-100          PIC 9(04) COMP.
014100     05  WS-LEAP-QUOT-400         PIC 9(04) COMP.
014200     05  WS-LEAP-REM-400          PIC 9(04) COMP.
014300
014400*-----------------------------------------------------------------
014500*    ORIGINAL-PRODUCT-ID WORK AREA - REDEFINED AS A ONE-CHAR SCAN
014600*    VIEW SO THE BLANK-PRODUCT-ID CHECK USES THE SAME FILLER-
014700*    BACKED TABLE IDIOM AS THE OTHER PROGRAMS IN THIS RUN.
014800*-----------------------------------------------------------------
014900 01  WS-WORKING-ID-AREA.
015000     05  WS-WORKING-ID-TEXT       PIC X(10).
015100     05  FILLER                   PIC X(02).
015200 01  WS-WORKING-ID-SCAN REDEFINES WS-WORKING-ID-AREA.
015300     05  WS-WORKING-ID-CHAR       PIC X(01) OCCURS 12 TIMES.
015400
015500******************************************************************
015600 LINKAGE                     SECTION.
015700*-----------------------------------------------------------------
015800 01  ALC-PARM-AREA.
015900     05  ALC-ORIGINAL-PRODUCT-ID    PIC X(10).
016000     05  ALC-PART-MARKING           PIC X(10).
016100     05  ALC-REQUESTED-QTY          PIC 9(07).
016200     05  ALC-RUN-DATE               PIC 9(08).
016300     05  ALC-WH-COUNT-IN            PIC 9(02) COMP.
016400     05  ALC-WAREHOUSE-ID-IN        PIC X(10) OCCURS 8 TIMES.
016500     05  ALC-FULFILLED-PRODUCT-ID   PIC X(10).
016600     05  ALC-CONFIRMED-QTY          PIC 9(07).
016700     05  ALC-SOURCE-WAREHOUSE-ID    PIC X(10).
016800     05  ALC-SHIP-DATE              PIC 9(08).
016900     05  ALC-MESSAGE                PIC X(60).
017000     05  FILLER              PIC X(04).
017100
017200 COPY 'AtpTables.cpy'.
017300
017400******************************************************************
017500 PROCEDURE                   DIVISION USING ALC-PARM-AREA
017600                                        WAREHOUSE-TABLE-AREA
017700                                        INVENTORY-TABLE-AREA
017800                                        SUBSTITUTION-TABLE-AREA.
017900*-----------------------------------------------------------------
018000 100-ALLOCATE-ITEM.
018100     MOVE     SPACES              TO ALC-FULFILLED-PRODUCT-ID
018200                                      ALC-SOURCE-WAREHOUSE-ID
018300                                      ALC-MESSAGE.
018400     MOVE     ZERO                TO ALC-CONFIRMED-QTY
018500                                      ALC-SHIP-DATE.
018600
018700     MOVE     ALC-ORIGINAL-PRODUCT-ID TO WS-WORKING-ID-TEXT.
018800     PERFORM  200-TRY-ALLOCATE-PRODUCT
018900              THRU 200-TRY-ALLOCATE-PRODUCT-EXIT.
019000
019100     IF ALC-CONFIRMED-QTY = 0
019200         PERFORM 200-TRY-SUBSTITUTE-PRODUCT
019300     END-IF.
019400
019500     IF ALC-CONFIRMED-QTY = 0
019600         STRING "No stock available for "  DELIMITED BY SIZE
019700                ALC-ORIGINAL-PRODUCT-ID    DELIMITED BY SPACE
019800                " or its substitutes."     DELIMITED BY SIZE
019900                INTO ALC-MESSAGE
020000     ELSE
020100         IF ALC-FULFILLED-PRODUCT-ID = ALC-ORIGINAL-PRODUCT-ID
020200             IF ALC-CONFIRMED-QTY = ALC-REQUESTED-QTY
020300                 MOVE "Fulfilled"           TO ALC-MESSAGE
020400             ELSE
020500                 MOVE "Partially fulfilled" TO ALC-MESSAGE
020600             END-IF
020700         ELSE
020800             STRING "Fulfilled with substitute " DELIMITED BY SIZE
020900                    ALC-FULFILLED-PRODUCT-ID  DELIMITED BY SPACE
021000                    INTO ALC-MESSAGE
021100         END-IF
021200     END-IF.
021300
021400     GOBACK.
021500
021600******************************************************************
021700* Walk the warehouse list drawing stock for WS-WORKING-ID-TEXT
021800* until the request is covered or the list is exhausted.
021900*-----------------------------------------------------------------
022000 200-TRY-ALLOCATE-PRODUCT.
022100     IF WS-WORKING-ID-CHAR(1) = SPACE
022200         GO TO 200-TRY-ALLOCATE-PRODUCT-EXIT
022300     END-IF.
022400     MOVE     ALC-REQUESTED-QTY   TO WS-REMAINING-QTY.
022500     MOVE     "N"                 TO SATISFIED-SW.
022600     PERFORM  300-DRAW-FROM-WAREHOUSE
022700             THRU 300-DRAW-FROM-WAREHOUSE-EXIT
022800             VARYING WS-WH-LIST-SUB FROM 1 BY 1
022900             UNTIL WS-WH-LIST-SUB > ALC-WH-COUNT-IN
023000             OR FULLY-SATISFIED.
023100 200-TRY-ALLOCATE-PRODUCT-EXIT.
023200     EXIT.
023300
023400*-----------------------------------------------------------------
023500* A total miss on the original part - walk the substitution
023600* master in file order (file order IS preference order) and try
023700* each substitute it names against the full warehouse list in
023800* turn, stopping at the first one that draws any stock at all.
023900 200-TRY-SUBSTITUTE-PRODUCT.
024000     MOVE     "N"                 TO SUBSTITUTE-FOUND-SW.
024100     MOVE     SPACES              TO WS-SUBSTITUTE-ID.
024200     PERFORM  300-SCAN-SUBSTITUTION-TABLE
024300             THRU 300-SCAN-SUBSTITUTION-TABLE-EXIT
024400             VARYING SUB-IDX FROM 1 BY 1
024500             UNTIL SUB-IDX > SUBSTITUTION-COUNT
024600             OR FULLY-SATISFIED.
024700
024800******************************************************************
024900 300-DRAW-FROM-WAREHOUSE.
025000     MOVE     ZERO                TO WS-TAKE-QTY.
025100     PERFORM  400-FIND-INVENTORY-ENTRY
025200             THRU 400-FIND-INVENTORY-ENTRY-EXIT
025300             VARYING INV-IDX FROM 1 BY 1
025400             UNTIL INV-IDX > INVENTORY-COUNT.
025500
025600     IF WS-TAKE-QTY = 0
025700         GO TO 300-DRAW-FROM-WAREHOUSE-EXIT
025800     END-IF.
025900
026000     SUBTRACT WS-TAKE-QTY         FROM INV-QUANTITY(INV-IDX).
026100     ADD      WS-TAKE-QTY         TO ALC-CONFIRMED-QTY.
026200     SUBTRACT WS-TAKE-QTY         FROM WS-REMAINING-QTY.
026300
026400     IF ALC-SOURCE-WAREHOUSE-ID = SPACES
026500         MOVE ALC-WAREHOUSE-ID-IN(WS-WH-LIST-SUB)
026600                 TO ALC-SOURCE-WAREHOUSE-ID
026700         MOVE WS-WORKING-ID-TEXT TO ALC-FULFILLED-PRODUCT-ID
026800         PERFORM 500-COMPUTE-SHIP-DATE
026900     END-IF.
027000
027100*    A WAREHOUSE WITH ANY STOCK AT ALL ENDS THE SEARCH - A PARTIAL
027200*    CONFIRMATION IS NEVER TOPPED UP FROM A LATER WAREHOUSE.
027300     MOVE     "Y"                 TO SATISFIED-SW.
027400 300-DRAW-FROM-WAREHOUSE-EXIT.
027500     EXIT.
027600
027700*-----------------------------------------------------------------
027800* Every row naming this original part is a substitute candidate,
027900* low slot to high - each one is tried in turn below, not just
028000* the first row that matches.
028100 300-SCAN-SUBSTITUTION-TABLE.
028200     IF SUB-ORIGINAL-ID(SUB-IDX) = ALC-ORIGINAL-PRODUCT-ID
028300         MOVE SUB-SUBSTITUTE-ID(SUB-IDX) TO WS-SUBSTITUTE-ID
028400         MOVE "Y"                 TO SUBSTITUTE-FOUND-SW
028500         MOVE WS-SUBSTITUTE-ID    TO WS-WORKING-ID-TEXT
028600         PERFORM 200-TRY-ALLOCATE-PRODUCT
028700                 THRU 200-TRY-ALLOCATE-PRODUCT-EXIT
028800     END-IF.
028900 300-SCAN-SUBSTITUTION-TABLE-EXIT.
029000     EXIT.
029100
029200******************************************************************
029300* Find the one inventory row for this product at the warehouse
029400* now being tried and work out how much of the remaining need it
029500* can cover.
029600*-----------------------------------------------------------------
029700 400-FIND-INVENTORY-ENTRY.
029800     IF INV-PRODUCT-ID(INV-IDX) = WS-WORKING-ID-TEXT
029900        AND INV-WAREHOUSE-ID(INV-IDX) =
030000                 ALC-WAREHOUSE-ID-IN(WS-WH-LIST-SUB)
030100         IF INV-QUANTITY(INV-IDX) > WS-REMAINING-QTY
030200             MOVE WS-REMAINING-QTY    TO WS-TAKE-QTY
030300         ELSE
030400             MOVE INV-QUANTITY(INV-IDX) TO WS-TAKE-QTY
030500         END-IF
030600         GO TO 400-FIND-INVENTORY-ENTRY-EXIT
030700     END-IF.
030800 400-FIND-INVENTORY-ENTRY-EXIT.
030900     EXIT.
031000
031100******************************************************************
031200* Ship date = run date plus the fulfilling warehouse's lead time,
031300* rolling the month and year as needed.  No intrinsic functions -
031400* leap years are worked out by hand from the remainder of the
031500* year divided by 4, 100 and 400.
031600*-----------------------------------------------------------------
031700 500-COMPUTE-SHIP-DATE.
031800     MOVE     ALC-RUN-DATE        TO WS-SHIP-DATE-AREA.
031900     PERFORM  600-FIND-WAREHOUSE-LEAD-TIME.
032000     MOVE     WHS-LEAD-TIME-DAYS(WHS-IDX) TO WS-DAYS-LEFT-TO-ADD.
032100     PERFORM  600-ADD-ONE-DAY
032200             THRU 600-ADD-ONE-DAY-EXIT
032300             UNTIL WS-DAYS-LEFT-TO-ADD = 0.
032400     MOVE     WS-SHIP-DATE-AREA   TO ALC-SHIP-DATE.
032500
032600*-----------------------------------------------------------------
032700 600-FIND-WAREHOUSE-LEAD-TIME.
032800     PERFORM  700-SCAN-WAREHOUSE-TABLE
032900             THRU 700-SCAN-WAREHOUSE-TABLE-EXIT
033000             VARYING WHS-IDX FROM 1 BY 1
033100             UNTIL WHS-IDX > WAREHOUSE-COUNT
033200             OR WHS-WAREHOUSE-ID(WHS-IDX) =
033300                ALC-SOURCE-WAREHOUSE-ID.
033400
033500*-----------------------------------------------------------------
033600* Add one calendar day, rolling the month (and the year, and
033700* skipping Feb 29 on a common year) whenever the day runs past
033800* the end of its month.
033900*-----------------------------------------------------------------
034000 600-ADD-ONE-DAY.
034100     ADD      1                   TO WS-SHIP-DAY.
034200     PERFORM  700-TEST-LEAP-YEAR.
034300     IF WS-SHIP-MONTH = 2 AND WS-LEAP-REM-4 = 0
034400        AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)
034500         IF WS-SHIP-DAY > 29
034600             MOVE 1               TO WS-SHIP-DAY
034700             ADD  1               TO WS-SHIP-MONTH
034800         END-IF
034900     ELSE
035000         IF WS-SHIP-DAY > DAYS-IN-MONTH(WS-SHIP-MONTH)
035100             MOVE 1               TO WS-SHIP-DAY
035200             ADD  1               TO WS-SHIP-MONTH
035300         END-IF
035400     END-IF.
035500     IF WS-SHIP-MONTH > 12
035600         MOVE 1                   TO WS-SHIP-MONTH
035700         ADD  1                   TO WS-SHIP-YEAR
035800     END-IF.
035900     SUBTRACT 1                   FROM WS-DAYS-LEFT-TO-ADD.
036000 600-ADD-ONE-DAY-EXIT.
036100     EXIT.
036200
036300*-----------------------------------------------------------------
036400 700-SCAN-WAREHOUSE-TABLE.
036500     CONTINUE.
036600 700-SCAN-WAREHOUSE-TABLE-EXIT.
036700     EXIT.
036800
036900*-----------------------------------------------------------------
037000 700-TEST-LEAP-YEAR.
037100     DIVIDE   WS-SHIP-YEAR BY 4   GIVING WS-LEAP-QUOT-4
037200             REMAINDER WS-LEAP-REM-4.
037300     DIVIDE   WS-SHIP-YEAR BY 100 GIVING WS-LEAP-QUOT-100
037400             REMAINDER WS-LEAP-REM-100.
037500     DIVIDE   WS-SHIP-YEAR BY 400 GIVING WS-LEAP-QUOT-400
037600             REMAINDER WS-LEAP-REM-400.
