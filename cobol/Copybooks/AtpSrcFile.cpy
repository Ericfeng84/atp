000100*-----------------------------------------------------------------
000200*    ATPSRCFL - SOURCING RULE MASTER RECORD LAYOUT
000300*    One flat record per region/order-type sourcing rule, read
000400*    once at the start of an ATP run.  112 bytes exactly, per
000500*    the upstream data-prep job's own layout book - no trailing
000600*    pad on this one, since a byte added here would throw every
000700*    downstream reader of ATPSRC off the wire.
000800*-----------------------------------------------------------------
000900 01  SOURCING-RULE-RECORD.
001000     05  SRC-REGION              PIC X(10).
001100     05  SRC-ORDER-TYPE          PIC X(10).
001200     05  SRC-PART-MARKING        PIC X(10).
001300     05  SRC-WH-COUNT            PIC 9(02).
001400     05  SRC-WAREHOUSE-ID        PIC X(10) OCCURS 8 TIMES.
