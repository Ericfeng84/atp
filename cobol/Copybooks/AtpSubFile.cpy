000100*-----------------------------------------------------------------
000200*    ATPSUBFL - SUBSTITUTION RULE MASTER RECORD LAYOUT
000300*    One flat record per original/substitute product pair, read
000400*    once at the start of an ATP run in file order - file order
000500*    IS the substitute preference order, low to high.  20 bytes
000600*    exactly, per the upstream data-prep job's own layout book -
000700*    no trailing pad on this one, since a byte added here would
000800*    throw every downstream reader of ATPSUB off the wire.
000900*-----------------------------------------------------------------
001000 01  SUBSTITUTION-RULE-RECORD.
001100     05  SUB-ORIGINAL-ID         PIC X(10).
001200     05  SUB-SUBSTITUTE-ID       PIC X(10).
