000100*-----------------------------------------------------------------
000200*    ATPINVFL - INVENTORY MASTER RECORD LAYOUT
000300*    One flat record per product/warehouse on-hand balance, read
000400*    once at the start of an ATP run.  27 bytes exactly, per the
000500*    upstream data-prep job's own layout book - no trailing pad
000600*    on this one, since a byte added here would throw every
000700*    downstream reader of ATPINV off the wire.
000800*-----------------------------------------------------------------
000900 01  INVENTORY-RECORD.
001000     05  INV-PRODUCT-ID          PIC X(10).
001100     05  INV-WAREHOUSE-ID        PIC X(10).
001200     05  INV-QUANTITY            PIC 9(07).
