000100*-----------------------------------------------------------------
000200*    ATPPRDFL - PRODUCT MASTER RECORD LAYOUT
000300*    One flat record per product read once at the start of an
000400*    ATP run.  50 bytes exactly, per the upstream data-prep job's
000500*    own layout book - no trailing pad on this one, since a
000600*    byte added here would throw every downstream reader of
000700*    ATPPRD off the wire.
000800*-----------------------------------------------------------------
000900 01  PRODUCT-RECORD.
001000     05  PRD-PRODUCT-ID          PIC X(10).
001100     05  PRD-PRODUCT-NAME        PIC X(30).
001200     05  PRD-PART-MARKING        PIC X(10).
