000100*-----------------------------------------------------------------
000200*    ATPTABLS - IN-MEMORY REFERENCE DATA TABLES
000300*    Loaded once at the top of a run by ATP-REFDATA-LOAD and
000400*    passed BY REFERENCE on every CALL into ATP-SOURCING-RESOLVER
000500*    and ATP-ITEM-ALLOCATOR so no reference file is reopened
000600*    mid-run.  Copied verbatim into WORKING-STORAGE where the
000700*    tables are owned and into LINKAGE SECTION where they are
000800*    received.
000900*-----------------------------------------------------------------
001000 01  PRODUCT-TABLE-AREA.
001100     05  PRODUCT-COUNT           PIC 9(04) COMP.
001200     05  PRODUCT-ENTRY           OCCURS 50 TIMES
001300                                 INDEXED BY PRD-IDX.
001400         10  PRD-PRODUCT-ID      PIC X(10).
001500         10  PRD-PRODUCT-NAME    PIC X(30).
001600         10  PRD-PART-MARKING    PIC X(10).
001700         10  FILLER              PIC X(05).
001800
001900 01  WAREHOUSE-TABLE-AREA.
002000     05  WAREHOUSE-COUNT         PIC 9(04) COMP.
002100     05  WAREHOUSE-ENTRY         OCCURS 20 TIMES
002200                                 INDEXED BY WHS-IDX.
002300         10  WHS-WAREHOUSE-ID    PIC X(10).
002400         10  WHS-WAREHOUSE-NAME  PIC X(30).
002500         10  WHS-REGION          PIC X(10).
002600         10  WHS-LEAD-TIME-DAYS  PIC 9(03) COMP.
002700         10  FILLER              PIC X(05).
002800
002900 01  CUSTOMER-TABLE-AREA.
003000     05  CUSTOMER-COUNT          PIC 9(04) COMP.
003100     05  CUSTOMER-ENTRY          OCCURS 100 TIMES
003200                                 INDEXED BY CST-IDX.
003300         10  CST-CUSTOMER-ID     PIC X(10).
003400         10  CST-CUSTOMER-NAME   PIC X(30).
003500         10  CST-REGION          PIC X(10).
003600         10  FILLER              PIC X(05).
003700
003800 01  INVENTORY-TABLE-AREA.
003900     05  INVENTORY-COUNT         PIC 9(04) COMP.
004000     05  INVENTORY-ENTRY         OCCURS 300 TIMES
004100                                 INDEXED BY INV-IDX.
004200         10  INV-PRODUCT-ID      PIC X(10).
004300         10  INV-WAREHOUSE-ID    PIC X(10).
004400         10  INV-QUANTITY        PIC 9(07) COMP.
004500         10  FILLER              PIC X(03).
004600
004700 01  SOURCING-RULE-TABLE-AREA.
004800     05  SOURCING-RULE-COUNT     PIC 9(04) COMP.
004900     05  SOURCING-RULE-ENTRY     OCCURS 50 TIMES
005000                                 INDEXED BY SRC-IDX.
005100         10  SRC-REGION          PIC X(10).
005200         10  SRC-ORDER-TYPE      PIC X(10).
005300         10  SRC-PART-MARKING    PIC X(10).
005400         10  SRC-WH-COUNT        PIC 9(02) COMP.
005500         10  SRC-WAREHOUSE-ID    PIC X(10) OCCURS 8 TIMES.
005600         10  FILLER              PIC X(08).
005700
005800 01  SUBSTITUTION-TABLE-AREA.
005900     05  SUBSTITUTION-COUNT      PIC 9(04) COMP.
006000     05  SUBSTITUTION-ENTRY      OCCURS 100 TIMES
006100                                 INDEXED BY SUB-IDX.
006200         10  SUB-ORIGINAL-ID     PIC X(10).
006300         10  SUB-SUBSTITUTE-ID   PIC X(10).
006400         10  FILLER              PIC X(05).
