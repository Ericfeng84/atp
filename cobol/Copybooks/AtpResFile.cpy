000100*-----------------------------------------------------------------
000200*    ATPRESFL - ATP RESULT FILE RECORD LAYOUTS
000300*    One summary record (S) per order and one item record (R)
000400*    per line item, sharing the one RESULTS FD the same way the
000500*    REQUESTS FD shares header/item layouts.  Item is 113 bytes,
000600*    summary is 33 bytes, both exactly - no trailing pad on
000700*    either, since the order desk's results viewer parses this
000800*    feed on fixed column offsets.
000900*-----------------------------------------------------------------
001000 01  ATP-RESULT-ITEM.
001100     05  RSI-RECORD-TYPE             PIC X(01).
001200     05  RSI-ORIGINAL-PRODUCT-ID     PIC X(10).
001300     05  RSI-FULFILLED-PRODUCT-ID    PIC X(10).
001400     05  RSI-REQUESTED-QTY           PIC 9(07).
001500     05  RSI-CONFIRMED-QTY           PIC 9(07).
001600     05  RSI-SOURCE-WAREHOUSE-ID     PIC X(10).
001700     05  RSI-SHIP-DATE               PIC 9(08).
001800     05  RSI-MESSAGE                 PIC X(60).
001900
002000 01  ATP-RESULT-SUMMARY.
002100     05  RSS-RECORD-TYPE         PIC X(01).
002200     05  RSS-ORDER-ID            PIC X(12).
002300     05  RSS-OVERALL-STATUS      PIC X(20).
