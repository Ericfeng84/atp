000100*-----------------------------------------------------------------
000200*    ATPCSTFL - CUSTOMER MASTER RECORD LAYOUT
000300*    One flat record per customer read once at the start of an
000400*    ATP run.  50 bytes exactly, per the upstream data-prep job's
000500*    own layout book - no trailing pad on this one, since a
000600*    byte added here would throw every downstream reader of
000700*    ATPCST off the wire.
000800*-----------------------------------------------------------------
000900 01  CUSTOMER-RECORD.
001000     05  CST-CUSTOMER-ID         PIC X(10).
001100     05  CST-CUSTOMER-NAME       PIC X(30).
001200     05  CST-REGION              PIC X(10).
