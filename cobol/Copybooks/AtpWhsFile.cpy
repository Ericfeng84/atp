000100*-----------------------------------------------------------------
000200*    ATPWHSFL - WAREHOUSE MASTER RECORD LAYOUT
000300*    One flat record per warehouse read once at the start of an
000400*    ATP run.  53 bytes exactly, per the upstream data-prep
000500*    job's own layout book - no trailing pad on this one, since
000600*    a byte added here would throw every downstream reader of
000700*    ATPWHS off the wire.
000800*-----------------------------------------------------------------
000900 01  WAREHOUSE-RECORD.
001000     05  WHS-WAREHOUSE-ID        PIC X(10).
001100     05  WHS-WAREHOUSE-NAME      PIC X(30).
001200     05  WHS-REGION              PIC X(10).
001300     05  WHS-LEAD-TIME-DAYS      PIC 9(03).
