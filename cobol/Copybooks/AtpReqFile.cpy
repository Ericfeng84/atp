000100*-----------------------------------------------------------------
000200*    ATPREQFL - ATP REQUEST FILE RECORD LAYOUTS
000300*    One header record (H) per order followed by RQH-ITEM-COUNT
000400*    item records (I).  Both record descriptions share the one
000500*    REQUESTS FD - the record-type byte in column 1 tells the
000600*    read loop which layout is live.  Header is 24 bytes, item
000700*    is 18 bytes, both exactly - no trailing pad on either, per
000800*    the record-type-byte contract the order-entry feed writes
000900*    to.
001000*-----------------------------------------------------------------
001100 01  ATP-REQUEST-HEADER.
001200     05  RQH-RECORD-TYPE         PIC X(01).
001300     05  RQH-CUSTOMER-ID         PIC X(10).
001400     05  RQH-ORDER-TYPE          PIC X(10).
001500     05  RQH-ITEM-COUNT          PIC 9(03).
001600
001700 01  ATP-REQUEST-ITEM.
001800     05  RQI-RECORD-TYPE         PIC X(01).
001900     05  RQI-PRODUCT-ID          PIC X(10).
002000     05  RQI-REQUESTED-QTY       PIC 9(07).
