000100******************************************************************
000200* This program loads the six ATP reference data sets into the
000300*    in-memory tables carried in ATPTABLS.CPY.  It is CALLed from
000400*    ATP-AVAIL-CHECK at the top of every run, and from the
000500*    standalone nightly refresh job, so the load logic lives in
000600*    exactly one place.
000700*
000800* Used File
000900*    - Product Master      (Line Sequential) : ATPPRD
001000*    - Warehouse Master    (Line Sequential) : ATPWHS
001100*    - Customer Master     (Line Sequential) : ATPCST
001200*    - Inventory Master    (Line Sequential) : ATPINV
001300*    - Sourcing Rule Master(Line Sequential) : ATPSRC
001400*    - Substitution Master (Line Sequential) : ATPSUB
001500*
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 ATP-REFDATA-LOAD.
002000 AUTHOR.                     D OKONKWO.
002100 INSTALLATION.               FULFILLMENT SYSTEMS - DISTRIBUTION.
002200 DATE-WRITTEN.               04/02/87.
002300 DATE-COMPILED.
002400 SECURITY.                   NON-CONFIDENTIAL.
002500*-----------------------------------------------------------------
002600*    CHANGE LOG
002700*-----------------------------------------------------------------
002800*    04/02/87  DO  0000  ORIGINAL PROGRAM - BUILT INDEXED TABLES
002900*                        FROM THE SIX MASTER FILES FOR THE ATP
003000*                        CHECK RUN TO CALL AGAINST.
003100*    09/14/87  DO  0013  ADDED TABLE-FULL CHECK ON EACH LOAD -
003200*                        PREVIOUSLY OVERRAN PRODUCT-ENTRY
003300*                        SILENTLY.
003400*    02/02/88  RH  0019  SOURCING RULE LOAD NOW STOPS PICKING UP
003500*                        WAREHOUSE-ID SLOTS AT THE FIRST BLANK.
003600*    11/19/88  RH  0027  SUBSTITUTION MASTER LOAD ADDED - NEW
003700*                        FILE FOR THE SUBSTITUTE-PART PROJECT.
003800*    06/05/90  MP  0035  INVENTORY LOAD NOW KEYED BY PRODUCT AND
003900*                        WAREHOUSE TOGETHER PER WHSE OPS REQUEST.
004000*    03/11/91  MP  0039  ADDED FILE-STATUS CHECKS AFTER EACH
004100*                        OPEN - A MISSING MASTER USED TO ABEND
004200*                        WITH NO MESSAGE.
004300*    08/22/92  DO  0047  MOVED THE SIX LOADS BEHIND ONE CALLABLE
004400*                        SUBPROGRAM SO THE NIGHTLY REFRESH JOB
004500*                        COULD REUSE THEM (WAS COPYBOOK-ONLY).
004600*    01/14/94  RH  0052  WAREHOUSE LOAD NOW TRUNCATES LEAD TIME
004700*                        AT 999 DAYS RATHER THAN ABENDING ON A
004800*                        BAD PUNCH.
004900*    07/30/95  MP  0058  CUSTOMER LOAD REGION FIELD DEFAULTS TO
005000*                        SPACES, NOT ZEROS, ON A BLANK INPUT.
005100*    10/08/98  DO  0064  Y2K REMEDIATION - CONFIRMED NO DATE
005200*                        FIELDS ARE CARRIED ON ANY OF THE SIX
005300*                        MASTERS LOADED HERE - NO CHANGE NEEDED.
005400*    05/17/00  RH  0067  DROPPED THE OBSOLETE PRODUCT-CLASS FIELD
005500*                        FROM THE PRODUCT MASTER LAYOUT.
005600*    09/25/02  PK  0073  SOURCING RULE TABLE WIDENED FROM 6 TO 8
005700*                        WAREHOUSE SLOTS PER NETWORK EXPANSION.
005800*    11/30/07  SC  0081  REFDATA LOAD SPLIT OUT OF THE OLD INDEX
005900*                        BUILD PROGRAM ENTIRELY - THIS MODULE NOW
006000*                        OWNS ALL SIX MASTER READS.
006100*    02/14/08  SC  0086  RESTORED THE TABLE-FULL CHECK FROM 0013
006200*                        ON ALL SIX LOADS - A COPYBOOK CHANGE HAD
006300*                        DROPPED IT FROM FIVE OF THE SIX WHEN THE
006400*                        TABLES WERE WIDENED, LEAVING ONLY THE
006500*                        COMMENT BEHIND.
006600*-----------------------------------------------------------------
006700 ENVIRONMENT                 DIVISION.
006800*-----------------------------------------------------------------
006900 CONFIGURATION               SECTION.
007000 SOURCE-COMPUTER.            IBM-370.
007100 OBJECT-COMPUTER.            IBM-370.
007200 SPECIAL-NAMES.
007300     C01                     IS TOP-OF-FORM
007400     UPSI-0                  IS REFDATA-RERUN-SW.
007500*-----------------------------------------------------------------
007600 INPUT-OUTPUT                SECTION.
007700 FILE-CONTROL.
007800     SELECT  PRODUCT-MASTER-IN
007900             ASSIGN TO       ATPPRD
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS  ATPPRD-FILE-STAT.
008200
008300     SELECT  WAREHOUSE-MASTER-IN
008400             ASSIGN TO       ATPWHS
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS  ATPWHS-FILE-STAT.
008700
008800     SELECT  CUSTOMER-MASTER-IN
008900             ASSIGN TO       ATPCST
009000             ORGANIZATION IS LINE SEQUENTIAL
009100             FILE STATUS IS  ATPCST-FILE-STAT.
009200
009300     SELECT  INVENTORY-MASTER-IN
009400             ASSIGN TO       ATPINV
009500             ORGANIZATION IS LINE SEQUENTIAL
009600             FILE STATUS IS  ATPINV-FILE-STAT.
009700
009800     SELECT  SOURCING-RULE-MASTER-IN
009900             ASSIGN TO       ATPSRC
010000             ORGANIZATION IS LINE SEQUENTIAL
010100             FILE STATUS IS  ATPSRC-FILE-STAT.
010200
010300     SELECT  SUBSTITUTION-MASTER-IN
010400             ASSIGN TO       ATPSUB
010500             ORGANIZATION IS LINE SEQUENTIAL
010600             FILE STATUS IS  ATPSUB-FILE-STAT.
010700
010800******************************************************************
010900 DATA                        DIVISION.
011000*-----------------------------------------------------------------
011100 FILE                        SECTION.
011200 FD  PRODUCT-MASTER-IN
011300     RECORD CONTAINS 50 CHARACTERS
011400     DATA RECORD IS          PRODUCT-RECORD.
011500 COPY 'AtpPrdFile.cpy'.
011600 FD  WAREHOUSE-MASTER-IN
011700     RECORD CONTAINS 53 CHARACTERS
011800     DATA RECORD IS          WAREHOUSE-RECORD.
011900 COPY 'AtpWhsFile.cpy'.
012000 FD  CUSTOMER-MASTER-IN
012100     RECORD CONTAINS 50 CHARACTERS
012200     DATA RECORD IS          CUSTOMER-RECORD.
012300 COPY 'AtpCstFile.cpy'.
012400 FD  INVENTORY-MASTER-IN
012500     RECORD CONTAINS 27 CHARACTERS
012600     DATA RECORD IS          INVENTORY-RECORD.
012700 COPY 'AtpInvFile.cpy'.
012800 FD  SOURCING-RULE-MASTER-IN
012900     RECORD CONTAINS 112 CHARACTERS
013000     DATA RECORD IS          SOURCING-RULE-RECORD.
013100 COPY 'AtpSrcFile.cpy'.
013200 FD  SUBSTITUTION-MASTER-IN
013300     RECORD CONTAINS 20 CHARACTERS
013400     DATA RECORD IS          SUBSTITUTION-RULE-RECORD.
013500 COPY 'AtpSubFile.cpy'.
013600
013700*-----------------------------------------------------------------
013800 WORKING-STORAGE             SECTION.
013900*-----------------------------------------------------------------
014000 01  FILE-STATUS-CODES.
014100     05  ATPPRD-FILE-STAT        PIC X(02).
014200     05  ATPWHS-FILE-STAT        PIC X(02).
014300     05  ATPCST-FILE-STAT        PIC X(02).
014400     05  ATPINV-FILE-STAT        PIC X(02).
014500     05  ATPSRC-FILE-STAT        PIC X(02).
014600     05  ATPSUB-FILE-STAT        PIC X(02).
014700     05  FILLER                   PIC X(02).
014800
014900 01  SWITCHES.
015000     05  PRODUCT-EOF-SW          PIC X(01) VALUE "N".
015100         88  PRODUCT-EOF                   VALUE "Y".
015200     05  WAREHOUSE-EOF-SW        PIC X(01) VALUE "N".
015300         88  WAREHOUSE-EOF                 VALUE "Y".
015400     05  CUSTOMER-EOF-SW         PIC X(01) VALUE "N".
015500         88  CUSTOMER-EOF                  VALUE "Y".
015600     05  INVENTORY-EOF-SW        PIC X(01) VALUE "N".
015700         88  INVENTORY-EOF                 VALUE "Y".
015800     05  SOURCING-RULE-EOF-SW    PIC X(01) VALUE "N".
015900         88  SOURCING-RULE-EOF              VALUE "Y".
016000     05  SUBSTITUTION-EOF-SW     PIC X(01) VALUE "N".
016100         88  SUBSTITUTION-EOF               VALUE "Y".
016200     05  FILLER                   PIC X(01).
016300
016400 77  WS-WH-SLOT-SUB              PIC 9(02) COMP.
016700
016800*-----------------------------------------------------------------
016900*    LEAD TIME CAP - CHANGE 0052.  REDEFINED AS A TWO-DIGIT AND
017000*    THREE-DIGIT VIEW SO A BAD FOUR-DIGIT PUNCH CAN BE DETECTED
017100*    AND TRUNCATED RATHER THAN ABENDING THE LOAD.
017200*-----------------------------------------------------------------
017300 01  WS-LEAD-TIME-CHECK-AREA.
017400     05  WS-LEAD-TIME-RAW        PIC 9(03).
017500     05  FILLER                   PIC X(01).
017600 01  WS-LEAD-TIME-CHECK REDEFINES WS-LEAD-TIME-CHECK-AREA.
017700     05  WS-LEAD-TIME-HUNDREDS   PIC 9(01).
017800     05  WS-LEAD-TIME-REST       PIC 9(02).
017900
018000*-----------------------------------------------------------------
018100*    CUSTOMER REGION WORK AREA - REDEFINED AS A ONE-CHAR SCAN
018200*    VIEW SO THE BLANK-REGION TEST DOES NOT NEED A SEPARATE
018300*    COMPARE LITERAL FOR EVERY LENGTH OF SPACES.
018400*-----------------------------------------------------------------
018500 01  WS-REGION-CHECK-AREA.
018600     05  WS-REGION-CHECK-TEXT    PIC X(10).
018700     05  FILLER                   PIC X(01).
018800 01  WS-REGION-CHECK-SCAN REDEFINES WS-REGION-CHECK-AREA.
018900     05  WS-REGION-CHECK-CHAR    PIC X(01) OCCURS 10 TIMES.
019000
019100*-----------------------------------------------------------------
019200*    WAREHOUSE SLOT WORK AREA - CHANGE 0019.  REDEFINED AS A
019300*    ONE-CHAR SCAN VIEW SO A BLANK SLOT CAN BE DETECTED THE SAME
019400*    WAY THE REGION CHECK ABOVE DOES.
019500*-----------------------------------------------------------------
019600 01  WS-SLOT-CHECK-AREA.
019700     05  WS-SLOT-CHECK-TEXT      PIC X(10).
019800     05  FILLER                   PIC X(01).
019900 01  WS-SLOT-CHECK-SCAN REDEFINES WS-SLOT-CHECK-AREA.
020000     05  WS-SLOT-CHECK-CHAR      PIC X(01) OCCURS 10 TIMES.
020100
020200******************************************************************
020300 LINKAGE                     SECTION.
020400*-----------------------------------------------------------------
020500 COPY 'AtpTables.cpy'.
020600
020700******************************************************************
020800 PROCEDURE                   DIVISION USING PRODUCT-TABLE-AREA
020900                                        WAREHOUSE-TABLE-AREA
021000                                        CUSTOMER-TABLE-AREA
021100                                        INVENTORY-TABLE-AREA
021200                                        SOURCING-RULE-TABLE-AREA
021300                                        SUBSTITUTION-TABLE-AREA.
021400*-----------------------------------------------------------------
021500 100-LOAD-REFERENCE-DATA.
021600     PERFORM  200-LOAD-PRODUCT-TABLE.
021700     PERFORM  200-LOAD-WAREHOUSE-TABLE.
021800     PERFORM  200-LOAD-CUSTOMER-TABLE.
021900     PERFORM  200-LOAD-INVENTORY-TABLE.
022000     PERFORM  200-LOAD-SOURCING-RULE-TABLE.
022100     PERFORM  200-LOAD-SUBSTITUTION-TABLE.
022200
022300     GOBACK.
022400
022500*-----------------------------------------------------------------
022600 200-LOAD-PRODUCT-TABLE.
022700     MOVE     ZERO                TO PRODUCT-COUNT.
022800     OPEN     INPUT PRODUCT-MASTER-IN.
022900     PERFORM  300-READ-PRODUCT-RECORD.
023000     PERFORM  300-STORE-PRODUCT-ENTRY
023100       THRU     300-STORE-PRODUCT-ENTRY-EXIT UNTIL PRODUCT-EOF.
023200     CLOSE    PRODUCT-MASTER-IN.
023300
023400*-----------------------------------------------------------------
023500 200-LOAD-WAREHOUSE-TABLE.
023600     MOVE     ZERO                TO WAREHOUSE-COUNT.
023700     OPEN     INPUT WAREHOUSE-MASTER-IN.
023800     PERFORM  300-READ-WAREHOUSE-RECORD.
023900     PERFORM  300-STORE-WAREHOUSE-ENTRY
024000       THRU     300-STORE-WAREHOUSE-ENTRY-EXIT
024100       UNTIL    WAREHOUSE-EOF.
024200     CLOSE    WAREHOUSE-MASTER-IN.
024300
024400*-----------------------------------------------------------------
024500 200-LOAD-CUSTOMER-TABLE.
024600     MOVE     ZERO                TO CUSTOMER-COUNT.
024700     OPEN     INPUT CUSTOMER-MASTER-IN.
024800     PERFORM  300-READ-CUSTOMER-RECORD.
024900     PERFORM  300-STORE-CUSTOMER-ENTRY
025000       THRU     300-STORE-CUSTOMER-ENTRY-EXIT UNTIL CUSTOMER-EOF.
025100     CLOSE    CUSTOMER-MASTER-IN.
025200
025300*-----------------------------------------------------------------
025400 200-LOAD-INVENTORY-TABLE.
025500     MOVE     ZERO                TO INVENTORY-COUNT.
025600     OPEN     INPUT INVENTORY-MASTER-IN.
025700     PERFORM  300-READ-INVENTORY-RECORD.
025800     PERFORM  300-STORE-INVENTORY-ENTRY
025900       THRU     300-STORE-INVENTORY-ENTRY-EXIT
026000       UNTIL    INVENTORY-EOF.
026100     CLOSE    INVENTORY-MASTER-IN.
026200
026300*-----------------------------------------------------------------
026400 200-LOAD-SOURCING-RULE-TABLE.
026500     MOVE     ZERO                TO SOURCING-RULE-COUNT.
026600     OPEN     INPUT SOURCING-RULE-MASTER-IN.
026700     PERFORM  300-READ-SOURCING-RULE-RECORD.
026800     PERFORM  300-STORE-SOURCING-RULE-ENTRY
026900       THRU     300-STORE-SOURCING-RULE-ENTRY-EXIT
027000       UNTIL    SOURCING-RULE-EOF.
027100     CLOSE    SOURCING-RULE-MASTER-IN.
027200
027300*-----------------------------------------------------------------
027400 200-LOAD-SUBSTITUTION-TABLE.
027500     MOVE     ZERO                TO SUBSTITUTION-COUNT.
027600     OPEN     INPUT SUBSTITUTION-MASTER-IN.
027700     PERFORM  300-READ-SUBSTITUTION-RECORD.
027800     PERFORM  300-STORE-SUBSTITUTION-ENTRY
027900       THRU     300-STORE-SUBSTITUTION-ENTRY-EXIT
028000       UNTIL    SUBSTITUTION-EOF.
028100     CLOSE    SUBSTITUTION-MASTER-IN.
028200
028300******************************************************************
028400 300-READ-PRODUCT-RECORD.
028500     READ PRODUCT-MASTER-IN
028600             AT END  MOVE "Y"      TO PRODUCT-EOF-SW.
028700
028800*-----------------------------------------------------------------
028900 300-STORE-PRODUCT-ENTRY.
029000     IF       PRODUCT-COUNT >= 50
029100             PERFORM  300-READ-PRODUCT-RECORD
029200             GO TO    300-STORE-PRODUCT-ENTRY-EXIT
029300     END-IF.
029400     ADD      1                    TO PRODUCT-COUNT.
029500     MOVE     PRD-PRODUCT-ID   OF PRODUCT-RECORD
029600             TO PRD-PRODUCT-ID OF PRODUCT-ENTRY(PRODUCT-COUNT).
029700     MOVE     PRD-PRODUCT-NAME OF PRODUCT-RECORD
029800             TO PRD-PRODUCT-NAME OF PRODUCT-ENTRY(PRODUCT-COUNT).
029900     MOVE     PRD-PART-MARKING OF PRODUCT-RECORD
030000             TO PRD-PART-MARKING OF PRODUCT-ENTRY(PRODUCT-COUNT).
030100     PERFORM  300-READ-PRODUCT-RECORD.
030200 300-STORE-PRODUCT-ENTRY-EXIT.
030300     EXIT.
030400
030500*-----------------------------------------------------------------
030600 300-READ-WAREHOUSE-RECORD.
030700     READ WAREHOUSE-MASTER-IN
030800             AT END  MOVE "Y"      TO WAREHOUSE-EOF-SW.
030900
031000*-----------------------------------------------------------------
031100* Cap a bad four-digit lead-time punch at 999 rather than
031200* abending the load - change 0052.
031300*-----------------------------------------------------------------
031400 300-STORE-WAREHOUSE-ENTRY.
031500     IF       WAREHOUSE-COUNT >= 20
031600             PERFORM  300-READ-WAREHOUSE-RECORD
031700             GO TO    300-STORE-WAREHOUSE-ENTRY-EXIT
031800     END-IF.
031900     ADD      1                    TO WAREHOUSE-COUNT.
032000     MOVE     WHS-LEAD-TIME-DAYS OF WAREHOUSE-RECORD
032100             TO WS-LEAD-TIME-RAW.
032200     IF WS-LEAD-TIME-HUNDREDS > 9
032300         MOVE 999
032400                 TO WHS-LEAD-TIME-DAYS OF
032500                    WAREHOUSE-ENTRY(WAREHOUSE-COUNT)
032600     ELSE
032700         MOVE WHS-LEAD-TIME-DAYS OF WAREHOUSE-RECORD
032800                 TO WHS-LEAD-TIME-DAYS OF
032900                    WAREHOUSE-ENTRY(WAREHOUSE-COUNT)
033000     END-IF.
033100     MOVE     WHS-WAREHOUSE-ID OF WAREHOUSE-RECORD
033200             TO WHS-WAREHOUSE-ID OF
033300                WAREHOUSE-ENTRY(WAREHOUSE-COUNT).
033400     MOVE     WHS-WAREHOUSE-NAME OF WAREHOUSE-RECORD
033500             TO WHS-WAREHOUSE-NAME OF
033600                WAREHOUSE-ENTRY(WAREHOUSE-COUNT).
033700     MOVE     WHS-REGION OF WAREHOUSE-RECORD
033800             TO WHS-REGION OF WAREHOUSE-ENTRY(WAREHOUSE-COUNT).
033900     PERFORM  300-READ-WAREHOUSE-RECORD.
034000 300-STORE-WAREHOUSE-ENTRY-EXIT.
034100     EXIT.
034200
034300*-----------------------------------------------------------------
034400 300-READ-CUSTOMER-RECORD.
034500     READ CUSTOMER-MASTER-IN
034600             AT END  MOVE "Y"      TO CUSTOMER-EOF-SW.
034700
034800*-----------------------------------------------------------------
034900 300-STORE-CUSTOMER-ENTRY.
035000     IF       CUSTOMER-COUNT >= 100
035100             PERFORM  300-READ-CUSTOMER-RECORD
035200             GO TO    300-STORE-CUSTOMER-ENTRY-EXIT
035300     END-IF.
035400     ADD      1                    TO CUSTOMER-COUNT.
035500     MOVE     CST-CUSTOMER-ID OF CUSTOMER-RECORD
035600             TO CST-CUSTOMER-ID OF CUSTOMER-ENTRY(CUSTOMER-COUNT).
035700     MOVE     CST-CUSTOMER-NAME OF CUSTOMER-RECORD
035800             TO CST-CUSTOMER-NAME OF
035900                CUSTOMER-ENTRY(CUSTOMER-COUNT).
036000     MOVE     CST-REGION OF CUSTOMER-RECORD
036100             TO WS-REGION-CHECK-TEXT.
036200     IF WS-REGION-CHECK-CHAR(1) = SPACE
036300         MOVE SPACES TO CST-REGION OF
036400                CUSTOMER-ENTRY(CUSTOMER-COUNT)
036500     ELSE
036600         MOVE CST-REGION OF CUSTOMER-RECORD
036700                 TO CST-REGION OF CUSTOMER-ENTRY(CUSTOMER-COUNT)
036800     END-IF.
036900     PERFORM  300-READ-CUSTOMER-RECORD.
037000 300-STORE-CUSTOMER-ENTRY-EXIT.
037100     EXIT.
037200
037300*-----------------------------------------------------------------
037400 300-READ-INVENTORY-RECORD.
037500     READ INVENTORY-MASTER-IN
037600             AT END  MOVE "Y"      TO INVENTORY-EOF-SW.
037700
037800*-----------------------------------------------------------------
037900 300-STORE-INVENTORY-ENTRY.
038000     IF       INVENTORY-COUNT >= 300
038100             PERFORM  300-READ-INVENTORY-RECORD
038200             GO TO    300-STORE-INVENTORY-ENTRY-EXIT
038300     END-IF.
038400     ADD      1                    TO INVENTORY-COUNT.
038500     MOVE     INV-PRODUCT-ID OF INVENTORY-RECORD
038600             TO INV-PRODUCT-ID OF
038700                INVENTORY-ENTRY(INVENTORY-COUNT).
038800     MOVE     INV-WAREHOUSE-ID OF INVENTORY-RECORD
038900             TO INV-WAREHOUSE-ID OF
039000                INVENTORY-ENTRY(INVENTORY-COUNT).
039100     MOVE     INV-QUANTITY OF INVENTORY-RECORD
039200             TO INV-QUANTITY OF INVENTORY-ENTRY(INVENTORY-COUNT).
039300     PERFORM  300-READ-INVENTORY-RECORD.
039400 300-STORE-INVENTORY-ENTRY-EXIT.
039500     EXIT.
039600
039700*-----------------------------------------------------------------
039800 300-READ-SOURCING-RULE-RECORD.
039900     READ SOURCING-RULE-MASTER-IN
040000             AT END  MOVE "Y"      TO SOURCING-RULE-EOF-SW.
040100
040200*-----------------------------------------------------------------
040300* Stop picking up warehouse-id slots at the first blank one -
040400* change 0019 - a rule need not fill all eight slots.
040500*-----------------------------------------------------------------
040600 300-STORE-SOURCING-RULE-ENTRY.
040700     IF       SOURCING-RULE-COUNT >= 50
040800             PERFORM  300-READ-SOURCING-RULE-RECORD
040900             GO TO    300-STORE-SOURCING-RULE-ENTRY-EXIT
041000     END-IF.
041100     ADD      1                    TO SOURCING-RULE-COUNT.
041200     MOVE     SRC-REGION OF SOURCING-RULE-RECORD
041300             TO SRC-REGION OF
041400                SOURCING-RULE-ENTRY(SOURCING-RULE-COUNT).
041500     MOVE     SRC-ORDER-TYPE OF SOURCING-RULE-RECORD
041600             TO SRC-ORDER-TYPE OF
041700                     SOURCING-RULE-ENTRY(SOURCING-RULE-COUNT).
041800     MOVE     SRC-PART-MARKING OF SOURCING-RULE-RECORD
041900             TO SRC-PART-MARKING OF
042000                     SOURCING-RULE-ENTRY(SOURCING-RULE-COUNT).
042100     MOVE     ZERO
042200             TO SRC-WH-COUNT OF
042300                SOURCING-RULE-ENTRY(SOURCING-RULE-COUNT).
042400     PERFORM  400-STORE-WAREHOUSE-SLOT
042500             THRU 400-STORE-WAREHOUSE-SLOT-EXIT
042600             VARYING WS-WH-SLOT-SUB FROM 1 BY 1
042700             UNTIL WS-WH-SLOT-SUB >
042800                     SRC-WH-COUNT OF SOURCING-RULE-RECORD
042900             OR WS-WH-SLOT-SUB > 8.
043000     PERFORM  300-READ-SOURCING-RULE-RECORD.
043100 300-STORE-SOURCING-RULE-ENTRY-EXIT.
043200     EXIT.
043300
043400*-----------------------------------------------------------------
043500 300-READ-SUBSTITUTION-RECORD.
043600     READ SUBSTITUTION-MASTER-IN
043700             AT END  MOVE "Y"      TO SUBSTITUTION-EOF-SW.
043800
043900*-----------------------------------------------------------------
044000 300-STORE-SUBSTITUTION-ENTRY.
044100     IF       SUBSTITUTION-COUNT >= 100
044200             PERFORM  300-READ-SUBSTITUTION-RECORD
044300             GO TO    300-STORE-SUBSTITUTION-ENTRY-EXIT
044400     END-IF.
044500     ADD      1                    TO SUBSTITUTION-COUNT.
044600     MOVE     SUB-ORIGINAL-ID OF SUBSTITUTION-RULE-RECORD
044700             TO SUB-ORIGINAL-ID OF
044800                     SUBSTITUTION-ENTRY(SUBSTITUTION-COUNT).
044900     MOVE     SUB-SUBSTITUTE-ID OF SUBSTITUTION-RULE-RECORD
045000             TO SUB-SUBSTITUTE-ID OF
045100                     SUBSTITUTION-ENTRY(SUBSTITUTION-COUNT).
045200     PERFORM  300-READ-SUBSTITUTION-RECORD.
045300 300-STORE-SUBSTITUTION-ENTRY-EXIT.
045400     EXIT.
045500
045600******************************************************************
045700 400-STORE-WAREHOUSE-SLOT.
045800     MOVE     SRC-WAREHOUSE-ID OF
045900                SOURCING-RULE-RECORD(WS-WH-SLOT-SUB)
046000             TO WS-SLOT-CHECK-TEXT.
046100     IF WS-SLOT-CHECK-CHAR(1) = SPACE
046200         GO TO 400-STORE-WAREHOUSE-SLOT-EXIT
046300     END-IF.
046400     MOVE     SRC-WAREHOUSE-ID OF
046500                SOURCING-RULE-RECORD(WS-WH-SLOT-SUB)
046600             TO SRC-WAREHOUSE-ID OF SOURCING-RULE-ENTRY
046700                 (SOURCING-RULE-COUNT, WS-WH-SLOT-SUB).
046800     ADD      1
046900             TO SRC-WH-COUNT OF
047000                SOURCING-RULE-ENTRY(SOURCING-RULE-COUNT).
047100 400-STORE-WAREHOUSE-SLOT-EXIT.
047200     EXIT.
