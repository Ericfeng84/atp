000100******************************************************************
000200* This program is the Available-to-Promise check engine driver.
000300*    It reads the ATP REQUESTS file order by order, resolves a
000400*    preferred warehouse list per line item through
000500*    ATP-SOURCING-RESOLVER, allocates stock through
000600*    ATP-ITEM-ALLOCATOR, rolls the item outcomes up into an
000700*    overall order status, and writes the ATP RESULTS file plus
000800*    an optional columnar run report.
000900*
001000* Used File
001100*    - ATP Request File (Line Sequential)  : ATPREQ
001200*    - ATP Result File  (Line Sequential)   : ATPRES
001300*    - ATP Run Report   (Line Sequential)   : ATPRPT
001400*
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 ATP-AVAIL-CHECK.
001900 AUTHOR.                     R HALVERSEN.
002000 INSTALLATION.               FULFILLMENT SYSTEMS - DISTRIBUTION.
002100 DATE-WRITTEN.               04/02/87.
002200 DATE-COMPILED.
002300 SECURITY.                   NON-CONFIDENTIAL.
002400*-----------------------------------------------------------------
002500*    CHANGE LOG
002600*-----------------------------------------------------------------
002700*    04/02/87  RH  0000  ORIGINAL PROGRAM - ATP BATCH CHECK RUN
002800*                        AGAINST REGIONAL SOURCING TABLES.
002900*    09/14/87  RH  0014  ADDED ORDER SUMMARY COUNTS TO REPORT
003000*                        FOOTER PER WHSE OPS REQUEST.
003100*    02/02/88  DO  0031  FIXED TRANS-GT-MASTER COMPARE LEFTOVER
003200*                        FROM THE COPYBOOK BASE - NOT NEEDED HERE.
003300*    11/19/88  DO  0042  CORRECTED CUSTOMER-NOT-FOUND PATH TO
003400*                        STILL CONSUME THE ORDER'S ITEM RECORDS.
003500*    06/05/90  MP  0058  ADDED PART-MARKING TO SOURCING LOOKUP
003600*                        KEY FOR CRITICAL/OBSOLETE PARTS.
003700*    03/11/91  MP  0061  SUBSTITUTE PASS NOW REUSES ORIGINAL
003800*                        PRODUCT'S WAREHOUSE LIST PER ENG MEMO.
003900*    08/22/92  RH  0070  ORDER ID NOW A RUN SEQUENCE NUMBER - NO
004000*                        MORE HAND-KEYED ORDER TAGS ON INPUT.
004100*    01/14/94  DO  0081  PAGE BREAK EVERY 10 ORDERS ON RUN REPORT.
004200*    07/30/95  MP  0089  REPORT TITLE NOW SHOWS DAY-OF-WEEK LIKE
004300*                        THE INVENTORY REPORTS DO.
004400*    12/02/96  RH  0097  ADDED NO-ITEMS-REQUESTED STATUS FOR
004500*                        EMPTY ORDERS - PREVIOUSLY FELL THROUGH
004600*                        TO ALL-CONFIRMED IN ERROR.
004700*    10/08/98  DO  0104  Y2K REMEDIATION - RUN DATE NOW PULLED
004800*                        VIA ACCEPT ... FROM DATE YYYYMMDD, ALL
004900*                        4-DIGIT YEAR WORK AREAS.
005000*    01/06/99  DO  0105  Y2K - VERIFIED ORDER-ID SEQUENCE AND
005100*                        REPORT TITLE ROLL CLEAN ACROSS 1999/2000.
005200*    05/17/00  MP  0111  DROPPED THE OBSOLETE HAND-KEYED ORDER
005300*                        TAG FIELD FROM THE REQUEST HEADER.
005400*    09/25/02  PK  0118  STOCK RESERVATION NOW LOGGED TO RUN
005500*                        REPORT FOOTER - AUDIT REQUEST #2002-114.
005600*    04/12/05  PK  0126  WIDENED RS-MESSAGE TO 60 BYTES FOR THE
005700*                        LONGER SUBSTITUTE-FULFILLED TEXT.
005800*    11/30/07  SC  0133  REFDATA LOAD MOVED BEHIND A SUBPROGRAM
005900*                        CALL SO THE NIGHTLY REFRESH JOB CAN
006000*                        SHARE IT WITH THE ON-DEMAND RERUN JOB.
006100*-----------------------------------------------------------------
006200 ENVIRONMENT                 DIVISION.
006300*-----------------------------------------------------------------
006400 CONFIGURATION               SECTION.
006500 SOURCE-COMPUTER.            IBM-370.
006600 OBJECT-COMPUTER.            IBM-370.
006700 SPECIAL-NAMES.
006800     C01                     IS TOP-OF-FORM
006900     UPSI-0                  IS ATP-RERUN-SW.
007000*-----------------------------------------------------------------
007100 INPUT-OUTPUT                SECTION.
007200 FILE-CONTROL.
007300     SELECT  ATP-REQUEST-FILE-IN
007400             ASSIGN TO       ATPREQ
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS  ATPREQ-FILE-STAT.
007700
007800     SELECT  ATP-RESULT-FILE-OUT
007900             ASSIGN TO       ATPRES
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS  ATPRES-FILE-STAT.
008200
008300     SELECT  ATP-REPORT-FILE-OUT
008400             ASSIGN TO       ATPRPT
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS  ATPRPT-FILE-STAT.
008700
008800******************************************************************
008900 DATA                        DIVISION.
009000*-----------------------------------------------------------------
009100 FILE                        SECTION.
009200 FD  ATP-REQUEST-FILE-IN
009300     RECORD CONTAINS 18 TO 24 CHARACTERS
009400     DATA RECORDS ARE         ATP-REQUEST-HEADER,
009500                              ATP-REQUEST-ITEM.
009600 COPY 'AtpReqFile.cpy'.
009700
009800 FD  ATP-RESULT-FILE-OUT
009900     RECORD CONTAINS 33 TO 113 CHARACTERS
010000     DATA RECORDS ARE         ATP-RESULT-ITEM, ATP-RESULT-SUMMARY.
010100 COPY 'AtpResFile.cpy'.
010200
010300 FD  ATP-REPORT-FILE-OUT
010400     RECORD CONTAINS 80 CHARACTERS
010500     DATA RECORD IS           ATP-REPORT-LINE.
010600 01  ATP-REPORT-LINE          PIC X(80).
010700
010800*-----------------------------------------------------------------
010900 WORKING-STORAGE             SECTION.
011000*-----------------------------------------------------------------
011100*    IN-MEMORY REFERENCE DATA TABLES - OWNED HERE, PASSED BY
011200*    REFERENCE TO THE REFDATA LOADER AND THE RESOLVER/ALLOCATOR.
011300*-----------------------------------------------------------------
011400 COPY 'AtpTables.cpy'.
011500
011600*-----------------------------------------------------------------
011700 01  SWITCHES-AND-COUNTERS.
011800     05  REQUEST-EOF-SW          PIC X(01) VALUE "N".
011900         88  REQUEST-EOF                   VALUE "Y".
012000     05  CUSTOMER-FOUND-SW       PIC X(01) VALUE "N".
012100         88  CUSTOMER-FOUND                VALUE "Y".
012200         88  CUSTOMER-NOT-FOUND             VALUE "N".
012300     05  PRODUCT-FOUND-SW        PIC X(01) VALUE "N".
012400         88  PRODUCT-FOUND                  VALUE "Y".
012500         88  PRODUCT-NOT-FOUND              VALUE "N".
012600     05  WS-ITEM-SUB             PIC 9(04) COMP.
012700     05  WS-TOTAL-REQUESTED      PIC 9(05) COMP.
012800     05  WS-TOTAL-CONFIRMED      PIC 9(05) COMP.
012900     05  WS-ORDER-COUNT          PIC 9(07) COMP VALUE ZERO.
013000     05  WS-NEXT-ORDER-SEQ       PIC 9(08) COMP VALUE ZERO.
013100     05  WS-LINE-CNT             PIC 9(03) COMP VALUE ZERO.
013200     05  FILLER                   PIC X(01).
013300
013400 01  FILE-STATUS-CODES.
013500     05  ATPREQ-FILE-STAT        PIC X(02).
013600     05  ATPRES-FILE-STAT        PIC X(02).
013700     05  ATPRPT-FILE-STAT        PIC X(02).
013800     05  FILLER                   PIC X(02).
013900
014000 01  WS-CURRENT-CUSTOMER.
014100     05  WS-CUST-REGION          PIC X(10).
014200     05  FILLER                   PIC X(01).
014300
014400 01  WS-CURRENT-PRODUCT.
014500     05  WS-PROD-PART-MARKING    PIC X(10).
014600     05  FILLER                   PIC X(01).
014700
014800*-----------------------------------------------------------------
014900*    RUN DATE - KEPT BOTH AS ONE 8-DIGIT FIELD AND BROKEN INTO
015000*    YEAR/MONTH/DAY FOR THE REPORT TITLE LINE.
015100*-----------------------------------------------------------------
015200 01  WS-RUN-DATE-AREA.
015300     05  WS-RUN-DATE             PIC 9(08).
015400     05  FILLER                   PIC X(01).
015500 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-AREA.
015600     05  WS-RUN-YEAR             PIC 9(04).
015700     05  WS-RUN-MONTH            PIC 9(02).
015800     05  WS-RUN-DAY              PIC 9(02).
015900
016000*-----------------------------------------------------------------
016100*    ORDER ID - A RUN-PREFIXED SEQUENCE NUMBER.  NO RANDOM OR
016200*    HAND-KEYED ORDER TAGS SINCE CHANGE 0070 ABOVE.
016300*-----------------------------------------------------------------
016400 01  WS-ORDER-ID-AREA.
016500     05  WS-ORDER-ID-PREFIX      PIC X(04) VALUE "ORD-".
016600     05  WS-ORDER-ID-SEQ         PIC 9(08).
016700     05  FILLER                   PIC X(01).
016800 01  WS-ORDER-ID-DISPLAY REDEFINES WS-ORDER-ID-AREA.
016900     05  WS-ORDER-ID-FLAT        PIC X(12).
017000
017100*-----------------------------------------------------------------
017200*    WEEKDAY NAME TABLE FOR THE REPORT TITLE - SAME FILLER/
017300*    REDEFINES IDIOM THE INVENTORY REPORTS USED.
017400*-----------------------------------------------------------------
017500 01  DAY-RECORD.
017600     05  FILLER              PIC X(09) VALUE "Monday".
017700     05  FILLER              PIC X(09) VALUE "Tuesday".
017800     05  FILLER              PIC X(09) VALUE "Wednesday".
017900     05  FILLER              PIC X(09) VALUE "Thursday".
018000     05  FILLER              PIC X(09) VALUE "Friday".
018100     05  FILLER              PIC X(09) VALUE "Saturday".
018200     05  FILLER              PIC X(09) VALUE "Sunday".
018300 01  DAY-TABLE REDEFINES DAY-RECORD.
018400     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
018500 77  DAY-IN                  PIC 9(01).
018600
018700*-----------------------------------------------------------------
018800*    REPORT LINES
018900*-----------------------------------------------------------------
019000 01  RPT-TITLE-LINE.
019100     05  FILLER              PIC X(04) VALUE SPACES.
019200     05  FILLER              PIC X(22)
019300                             VALUE "ATP CHECK RUN for (".
019400     05  RPT-DAY-NAME        PIC X(10).
019500     05  RPT-DSP-DATE.
019600         10  RPT-DSP-YEAR    PIC 9(04).
019700         10  FILLER          PIC X(01) VALUE "/".
019800         10  RPT-DSP-MONTH   PIC 9(02).
019900         10  FILLER          PIC X(01) VALUE "/".
020000         10  RPT-DSP-DAY     PIC 9(02).
020100     05  FILLER              PIC X(01) VALUE ")".
020200
020300 01  RPT-ORDER-HEADER-LINE.
020400     05  FILLER              PIC X(01) VALUE SPACES.
020500     05  FILLER              PIC X(10) VALUE "ORDER".
020600     05  RPT-ORDER-ID-O      PIC X(12).
020700     05  FILLER              PIC X(04) VALUE SPACES.
020800     05  FILLER              PIC X(08) VALUE "STATUS ".
020900     05  RPT-STATUS-O        PIC X(20).
021000
021100 01  RPT-ITEM-DETAIL-LINE.
021200     05  FILLER              PIC X(02) VALUE SPACES.
021300     05  RPT-ORIG-PRD-O      PIC X(10).
021400     05  FILLER              PIC X(01) VALUE SPACES.
021500     05  RPT-FULF-PRD-O      PIC X(10).
021600     05  FILLER              PIC X(01) VALUE SPACES.
021700     05  RPT-REQ-QTY-O       PIC ZZZZ9.
021800     05  FILLER              PIC X(01) VALUE SPACES.
021900     05  RPT-CNF-QTY-O       PIC ZZZZ9.
022000     05  FILLER              PIC X(01) VALUE SPACES.
022100     05  RPT-WHSE-O          PIC X(10).
022200     05  FILLER              PIC X(01) VALUE SPACES.
022300     05  RPT-MESSAGE-O       PIC X(30).
022400
022500 01  RPT-FOOTER-LINE.
022600     05  FILLER              PIC X(02) VALUE SPACES.
022700     05  FOOTER-NAME         PIC X(20).
022800     05  FOOTER-COUNTER      PIC ZZZZZZ9.
022900
023000*-----------------------------------------------------------------
023100*    PARAMETER AREAS FOR THE SOURCING RESOLVER AND ITEM
023200*    ALLOCATOR CALLS - HAND-KEPT IN STEP WITH THE SAME GROUPS
023300*    IN THE CALLED PROGRAMS' LINKAGE SECTIONS.
023400*-----------------------------------------------------------------
023500 01  SRR-PARM-AREA.
023600     05  SRR-REGION-IN           PIC X(10).
023700     05  SRR-ORDER-TYPE-IN       PIC X(10).
023800     05  SRR-PART-MARKING-IN     PIC X(10).
023900     05  SRR-WH-COUNT-OUT        PIC 9(02) COMP.
024000     05  SRR-WAREHOUSE-ID-OUT    PIC X(10) OCCURS 8 TIMES.
024100     05  FILLER              PIC X(04).
024200
024300 01  ALC-PARM-AREA.
024400     05  ALC-ORIGINAL-PRODUCT-ID    PIC X(10).
024500     05  ALC-PART-MARKING           PIC X(10).
024600     05  ALC-REQUESTED-QTY          PIC 9(07).
024700     05  ALC-RUN-DATE               PIC 9(08).
024800     05  ALC-WH-COUNT-IN            PIC 9(02) COMP.
024900     05  ALC-WAREHOUSE-ID-IN        PIC X(10) OCCURS 8 TIMES.
025000     05  ALC-FULFILLED-PRODUCT-ID   PIC X(10).
025100     05  ALC-CONFIRMED-QTY          PIC 9(07).
025200     05  ALC-SOURCE-WAREHOUSE-ID    PIC X(10).
025300     05  ALC-SHIP-DATE              PIC 9(08).
025400     05  ALC-MESSAGE                PIC X(60).
025500     05  FILLER              PIC X(04).
025600
025700******************************************************************
025800 PROCEDURE                   DIVISION.
025900*-----------------------------------------------------------------
026000* Main procedure
026100*-----------------------------------------------------------------
026200 100-RUN-ATP-CHECK.
026300     PERFORM 200-INITIATE-ATP-RUN.
026400     PERFORM 200-PROCESS-ONE-ORDER UNTIL REQUEST-EOF.
026500     PERFORM 200-TERMINATE-ATP-RUN.
026600
026700     STOP RUN.
026800
026900******************************************************************
027000* Open files, load reference data, get the run date, print the
027100* report titles and headers, and read the very first header
027200* record.
027300*-----------------------------------------------------------------
027400 200-INITIATE-ATP-RUN.
027500     PERFORM 300-OPEN-ATP-FILES.
027600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027700     PERFORM 300-LOAD-REFERENCE-DATA.
027800     PERFORM 300-GET-RUN-DATE.
027900     PERFORM 300-PRINT-REPORT-TITLE.
028000     PERFORM 300-PRINT-REPORT-HEADER.
028100     PERFORM 300-READ-REQUEST-RECORD.
028200
028300*-----------------------------------------------------------------
028400* One order: generate its order id, look up the customer, walk
028500* its line items (consuming them from the input even when the
028600* customer is unknown), derive the overall status and write the
028700* summary record and report block.  Read on to the next header.
028800*-----------------------------------------------------------------
028900 200-PROCESS-ONE-ORDER.
029000     PERFORM 300-GENERATE-ORDER-ID.
029100     PERFORM 300-FIND-CUSTOMER.
029200     PERFORM 300-INITIALIZE-ORDER-COUNTERS.
029300     PERFORM 400-PROCESS-ONE-ITEM THRU 400-PROCESS-ONE-ITEM-EXIT
029400             VARYING WS-ITEM-SUB FROM 1 BY 1
029500             UNTIL WS-ITEM-SUB > RQH-ITEM-COUNT.
029600     PERFORM 300-DERIVE-OVERALL-STATUS.
029700     PERFORM 400-WRITE-RESULT-SUMMARY.
029800     PERFORM 400-PRINT-ORDER-BLOCK.
029900     PERFORM 300-READ-REQUEST-RECORD.
030000
030100*-----------------------------------------------------------------
030200* Print run footer, close all files.
030300*-----------------------------------------------------------------
030400 200-TERMINATE-ATP-RUN.
030500     PERFORM 300-PRINT-REPORT-FOOTER.
030600     PERFORM 300-CLOSE-ATP-FILES.
030700
030800******************************************************************
030900 300-OPEN-ATP-FILES.
031000     OPEN    INPUT   ATP-REQUEST-FILE-IN
031100             OUTPUT  ATP-RESULT-FILE-OUT
031200             OUTPUT  ATP-REPORT-FILE-OUT.
031300
031400*-----------------------------------------------------------------
031500 300-INITIALIZE-SWITCHES-AND-COUNTERS.
031600     INITIALIZE SWITCHES-AND-COUNTERS.
031700
031800*-----------------------------------------------------------------
031900* Hand the six table areas to the reference-data loader.  The
032000* nightly refresh job and this on-demand run both CALL the same
032100* subprogram (see change 0133).
032200*-----------------------------------------------------------------
032300 300-LOAD-REFERENCE-DATA.
032400     CALL "ATP-REFDATA-LOAD" USING PRODUCT-TABLE-AREA
032500                                   WAREHOUSE-TABLE-AREA
032600                                   CUSTOMER-TABLE-AREA
032700                                   INVENTORY-TABLE-AREA
032800                                   SOURCING-RULE-TABLE-AREA
032900                                   SUBSTITUTION-TABLE-AREA.
033000
033100*-----------------------------------------------------------------
033200 300-GET-RUN-DATE.
033300     ACCEPT   WS-RUN-DATE         FROM DATE YYYYMMDD.
033400     ACCEPT   DAY-IN              FROM DAY-OF-WEEK.
033500     MOVE     WEEKDAY(DAY-IN)     TO RPT-DAY-NAME.
033600
033700*-----------------------------------------------------------------
033800 300-PRINT-REPORT-TITLE.
033900     MOVE     WS-RUN-YEAR         TO RPT-DSP-YEAR.
034000     MOVE     WS-RUN-MONTH        TO RPT-DSP-MONTH.
034100     MOVE     WS-RUN-DAY          TO RPT-DSP-DAY.
034200     WRITE    ATP-REPORT-LINE     FROM RPT-TITLE-LINE
034300             AFTER ADVANCING 1 LINES.
034400
034500*-----------------------------------------------------------------
034600 300-PRINT-REPORT-HEADER.
034700     MOVE     SPACES              TO ATP-REPORT-LINE.
034800     WRITE    ATP-REPORT-LINE
034900             AFTER ADVANCING 1 LINES.
035000
035100*-----------------------------------------------------------------
035200* Read the next header record.  When end of file, set the
035300* header's item count to zero so the PERFORM THRU for the item
035400* loop simply falls through on the last (empty) pass.
035500*-----------------------------------------------------------------
035600 300-READ-REQUEST-RECORD.
035700     READ ATP-REQUEST-FILE-IN
035800             AT END      MOVE "Y"  TO REQUEST-EOF-SW
035900                         MOVE ZERO TO RQH-ITEM-COUNT.
036000
036100*-----------------------------------------------------------------
036200* Build this order's id from the run sequence counter.
036300*-----------------------------------------------------------------
036400 300-GENERATE-ORDER-ID.
036500     ADD      1                   TO WS-NEXT-ORDER-SEQ.
036600     ADD      1                   TO WS-ORDER-COUNT.
036700     MOVE     WS-NEXT-ORDER-SEQ   TO WS-ORDER-ID-SEQ.
036800
036900*-----------------------------------------------------------------
037000* Look up the customer named on the header by region; if not
037100* found the item loop below still runs (to consume the item
037200* records) but 400-PROCESS-ONE-ITEM skips all real work.
037300*-----------------------------------------------------------------
037400 300-FIND-CUSTOMER.
037500     MOVE     "N"                 TO CUSTOMER-FOUND-SW.
037600     MOVE     SPACES              TO WS-CUST-REGION.
037700     PERFORM  500-SCAN-CUSTOMER-TABLE
037800             THRU 500-SCAN-CUSTOMER-TABLE-EXIT
037900             VARYING CST-IDX FROM 1 BY 1
038000             UNTIL CST-IDX > CUSTOMER-COUNT
038100             OR CUSTOMER-FOUND.
038200
038300*-----------------------------------------------------------------
038400 300-INITIALIZE-ORDER-COUNTERS.
038500     MOVE     ZERO                TO WS-TOTAL-REQUESTED
038600                                      WS-TOTAL-CONFIRMED.
038700
038800*-----------------------------------------------------------------
038900* Overall status, evaluated in the order BUSINESS RULES gives.
039000*-----------------------------------------------------------------
039100 300-DERIVE-OVERALL-STATUS.
039200     EVALUATE TRUE
039300         WHEN CUSTOMER-NOT-FOUND
039400             MOVE "CUSTOMER_NOT_FOUND"    TO RSS-OVERALL-STATUS
039500         WHEN WS-TOTAL-CONFIRMED = 0 AND WS-TOTAL-REQUESTED > 0
039600             MOVE "NONE_CONFIRMED"        TO RSS-OVERALL-STATUS
039700         WHEN WS-TOTAL-CONFIRMED < WS-TOTAL-REQUESTED
039800             MOVE "PARTIALLY_CONFIRMED"   TO RSS-OVERALL-STATUS
039900         WHEN WS-TOTAL-REQUESTED = 0
040000             MOVE "NO_ITEMS_REQUESTED"    TO RSS-OVERALL-STATUS
040100         WHEN OTHER
040200             MOVE "ALL_CONFIRMED"         TO RSS-OVERALL-STATUS
040300     END-EVALUATE.
040400
040500*-----------------------------------------------------------------
040600 300-CLOSE-ATP-FILES.
040700     CLOSE    ATP-REQUEST-FILE-IN
040800              ATP-RESULT-FILE-OUT
040900              ATP-REPORT-FILE-OUT.
041000
041100*-----------------------------------------------------------------
041200* Print the end-of-run order count on the report.
041300*-----------------------------------------------------------------
041400 300-PRINT-REPORT-FOOTER.
041500     MOVE     "ORDERS PROCESSED"  TO FOOTER-NAME.
041600     MOVE     WS-ORDER-COUNT      TO FOOTER-COUNTER.
041700     WRITE    ATP-REPORT-LINE     FROM RPT-FOOTER-LINE
041800             AFTER ADVANCING 2 LINES.
041900
042000******************************************************************
042100* One line item: read it, find the product, resolve sourcing,
042200* allocate, write the item result, and roll the counters.  GO TO
042300* the exit as soon as a step makes the rest of the range moot.
042400*-----------------------------------------------------------------
042500 400-PROCESS-ONE-ITEM.
042600     PERFORM  500-READ-ITEM-RECORD.
042700     IF CUSTOMER-NOT-FOUND
042800         GO TO 400-PROCESS-ONE-ITEM-EXIT
042900     END-IF.
043000     ADD      1                   TO WS-TOTAL-REQUESTED.
043100     PERFORM  500-FIND-PRODUCT.
043200     IF PRODUCT-NOT-FOUND
043300         PERFORM 500-WRITE-PRODUCT-NOT-FOUND-RESULT
043400         GO TO 400-PROCESS-ONE-ITEM-EXIT
043500     END-IF.
043600     PERFORM  500-RESOLVE-SOURCING-RULE.
043700     PERFORM  500-ALLOCATE-ITEM.
043800     PERFORM  500-WRITE-ITEM-RESULT.
043900     IF ALC-CONFIRMED-QTY > 0
044000         ADD  1                   TO WS-TOTAL-CONFIRMED
044100     END-IF.
044200 400-PROCESS-ONE-ITEM-EXIT.
044300     EXIT.
044400
044500*-----------------------------------------------------------------
044600* Write the order summary and its item detail block to the run
044700* report, with a page break every ten orders.
044800*-----------------------------------------------------------------
044900 400-WRITE-RESULT-SUMMARY.
045000     MOVE     "S"                 TO RSS-RECORD-TYPE.
045100     MOVE     WS-ORDER-ID-FLAT    TO RSS-ORDER-ID.
045200     WRITE    ATP-RESULT-ITEM     FROM ATP-RESULT-SUMMARY.
045300
045400*-----------------------------------------------------------------
045500 400-PRINT-ORDER-BLOCK.
045600     IF WS-LINE-CNT > 10
045700         PERFORM 500-REPORT-PAGE-BREAK
045800     END-IF.
045900     MOVE     WS-ORDER-ID-FLAT    TO RPT-ORDER-ID-O.
046000     MOVE     RSS-OVERALL-STATUS  TO RPT-STATUS-O.
046100     WRITE    ATP-REPORT-LINE     FROM RPT-ORDER-HEADER-LINE
046200             AFTER ADVANCING 2 LINES.
046300     ADD      1                   TO WS-LINE-CNT.
046400
046500******************************************************************
046600 500-SCAN-CUSTOMER-TABLE.
046700     IF CST-CUSTOMER-ID(CST-IDX) = RQH-CUSTOMER-ID
046800         MOVE "Y"                 TO CUSTOMER-FOUND-SW
046900         MOVE CST-REGION(CST-IDX) TO WS-CUST-REGION
047000     END-IF.
047100 500-SCAN-CUSTOMER-TABLE-EXIT.
047200     EXIT.
047300
047400*-----------------------------------------------------------------
047500 500-READ-ITEM-RECORD.
047600     READ ATP-REQUEST-FILE-IN
047700             AT END      MOVE "Y" TO REQUEST-EOF-SW.
047800     MOVE     RQI-PRODUCT-ID      TO RSI-ORIGINAL-PRODUCT-ID.
047900     MOVE     RQI-REQUESTED-QTY   TO RSI-REQUESTED-QTY.
048000
048100*-----------------------------------------------------------------
048200 500-FIND-PRODUCT.
048300     MOVE     "N"                 TO PRODUCT-FOUND-SW.
048400     MOVE     SPACES              TO WS-PROD-PART-MARKING.
048500     PERFORM  600-SCAN-PRODUCT-TABLE
048600             THRU 600-SCAN-PRODUCT-TABLE-EXIT
048700             VARYING PRD-IDX FROM 1 BY 1
048800             UNTIL PRD-IDX > PRODUCT-COUNT
048900             OR PRODUCT-FOUND.
049000
049100*-----------------------------------------------------------------
049200* If the product is unknown, write the PRODUCT_NOT_FOUND result
049300* straight away - there is no warehouse list to resolve.
049400*-----------------------------------------------------------------
049500 500-WRITE-PRODUCT-NOT-FOUND-RESULT.
049600     MOVE     "R"                      TO RSI-RECORD-TYPE.
049700     MOVE     SPACES                   TO RSI-FULFILLED-PRODUCT-ID
049800                                          RSI-SOURCE-WAREHOUSE-ID.
049900     MOVE     ZERO                     TO RSI-CONFIRMED-QTY
050000                                           RSI-SHIP-DATE.
050100     MOVE     "PRODUCT_NOT_FOUND"      TO RSI-MESSAGE.
050200     WRITE    ATP-RESULT-ITEM.
050300     PERFORM  700-PRINT-ITEM-DETAIL-LINE.
050400
050500*-----------------------------------------------------------------
050600 500-RESOLVE-SOURCING-RULE.
050700     MOVE     WS-CUST-REGION          TO SRR-REGION-IN.
050800     MOVE     RQH-ORDER-TYPE          TO SRR-ORDER-TYPE-IN.
050900     MOVE     WS-PROD-PART-MARKING    TO SRR-PART-MARKING-IN.
051000     CALL     "ATP-SOURCING-RESOLVER" USING SRR-PARM-AREA
051100                                       SOURCING-RULE-TABLE-AREA.
051200
051300*-----------------------------------------------------------------
051400 500-ALLOCATE-ITEM.
051500     MOVE     RQI-PRODUCT-ID          TO ALC-ORIGINAL-PRODUCT-ID.
051600     MOVE     WS-PROD-PART-MARKING    TO ALC-PART-MARKING.
051700     MOVE     RQI-REQUESTED-QTY       TO ALC-REQUESTED-QTY.
051800     MOVE     WS-RUN-DATE             TO ALC-RUN-DATE.
051900     MOVE     SRR-WH-COUNT-OUT        TO ALC-WH-COUNT-IN.
052000     MOVE     SRR-WAREHOUSE-ID-OUT    TO ALC-WAREHOUSE-ID-IN.
052100     CALL     "ATP-ITEM-ALLOCATOR" USING ALC-PARM-AREA
052200                                         WAREHOUSE-TABLE-AREA
052300                                         INVENTORY-TABLE-AREA
052400                                         SUBSTITUTION-TABLE-AREA.
052500
052600*-----------------------------------------------------------------
052700 500-WRITE-ITEM-RESULT.
052800     MOVE     "R"                       TO RSI-RECORD-TYPE.
052900     MOVE     ALC-FULFILLED-PRODUCT-ID  TO
053000       RSI-FULFILLED-PRODUCT-ID.
053100     MOVE     ALC-SOURCE-WAREHOUSE-ID    TO
053200       RSI-SOURCE-WAREHOUSE-ID.
053300     MOVE     ALC-MESSAGE                TO RSI-MESSAGE.
053400     WRITE    ATP-RESULT-ITEM.
053500     PERFORM  700-PRINT-ITEM-DETAIL-LINE.
053600
053700******************************************************************
053800 600-SCAN-PRODUCT-TABLE.
053900     IF PRD-PRODUCT-ID(PRD-IDX) = RQI-PRODUCT-ID
054000         MOVE "Y"                       TO PRODUCT-FOUND-SW
054100         MOVE PRD-PART-MARKING(PRD-IDX)  TO WS-PROD-PART-MARKING
054200     END-IF.
054300 600-SCAN-PRODUCT-TABLE-EXIT.
054400     EXIT.
054500
054600*-----------------------------------------------------------------
054700 700-PRINT-ITEM-DETAIL-LINE.
054800     MOVE     RSI-ORIGINAL-PRODUCT-ID    TO RPT-ORIG-PRD-O.
054900     MOVE     RSI-FULFILLED-PRODUCT-ID   TO RPT-FULF-PRD-O.
055000     MOVE     RSI-REQUESTED-QTY          TO RPT-REQ-QTY-O.
055100     MOVE     RSI-CONFIRMED-QTY          TO RPT-CNF-QTY-O.
055200     MOVE     RSI-SOURCE-WAREHOUSE-ID    TO RPT-WHSE-O.
055300     MOVE     RSI-MESSAGE                TO RPT-MESSAGE-O.
055400     WRITE    ATP-REPORT-LINE            FROM
055500       RPT-ITEM-DETAIL-LINE.
055600*-----------------------------------------------------------------
055700 500-REPORT-PAGE-BREAK.
055800     MOVE     SPACES              TO ATP-REPORT-LINE.
055900     WRITE    ATP-REPORT-LINE     AFTER ADVANCING PAGE.
056000     PERFORM  300-PRINT-REPORT-HEADER.
056100     MOVE     ZERO                TO WS-LINE-CNT.
